000100*
000200*  COPYLIB-INVIN.CPY
000300*  Working layout for one row of the incoming invoice export.
000400*  Populated by TRANSFR1's UNSTRING of the delimited input line,
000500*  then reduced to the INVOICE-DETAILS group once sanitised,
000600*  reformatted and (where applicable) reimbursement-unpacked.
000700*  Put this file in the /COPYLIB directory.
000800*
000900*  Include with: 'COPY COPYLIB-INVIN.' in WS.
001000*
001100 01  INVIN-ROW.
001200     05 INVIN-COMPANY-NAME          PIC X(60).
001300     05 INVIN-BANK-ACCOUNT          PIC X(150).
001400     05 INVIN-DESCRIPTION           PIC X(120).
001500     05 INVIN-INVOICE-NUMBER        PIC X(30).
001600     05 INVIN-AMOUNT-TEXT           PIC X(20).
001700     05 INVIN-STATUS                PIC X(12).
001800     05 FILLER                      PIC X(20).
001900
002000 01  INVOICE-DETAILS.
002100     05 ID-PAYEE-NAME               PIC X(60).
002200     05 ID-ACCOUNT                  PIC X(40).
002300     05 ID-TITLE                    PIC X(150).
002400     05 ID-AMOUNT-TEXT              PIC X(20).
002500     05 ID-IS-REIMBURSEMENT-SW      PIC X VALUE 'N'.
002600         88  ID-IS-REIMBURSEMENT        VALUE 'Y'.
002700     05 FILLER                      PIC X(20).
