000100*
000200*  COPYLIB-MRSTATS.CPY
000300*  Working layout for one row of the merge-request-count export
000400*  and the in-memory table it is loaded into, keyed by login for
000500*  lookup purposes (the lookup itself is still a substring scan,
000600*  same as the GitLab table - see 320-MATCH-MRS in ACTVRPT1).
000700*  Put this file in the /COPYLIB directory.
000800*
000900*  Include with: 'COPY COPYLIB-MRSTATS.' in WS.
001000*
001100 01  MRSTATS-ROW.
001200     05 MRSTATS-LOGIN               PIC X(60).
001300     05 MRSTATS-MR-COUNT            PIC 9(9).
001400     05 FILLER                      PIC X(10).
001500
001600 01  WK-MRSTATS-TABLE.
001700     05 WK-MRSTATS-COUNT            PIC S9(4) COMP VALUE ZERO.
001800     05 FILLER                      PIC X(01) VALUE SPACE.
001900     05 WK-MRSTATS-ENTRY OCCURS 500 TIMES.
002000         10  WK-MRSTATS-LOGIN-LC    PIC X(60).
002100         10  WK-MRSTATS-MRCOUNT     PIC 9(9).
