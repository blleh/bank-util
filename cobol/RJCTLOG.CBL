000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PbsRejectLog.
000500 AUTHOR.         BERTIL K.
000600 INSTALLATION.   PBS FAKTURABYRA.
000700 DATE-WRITTEN.   1989-04-02.
000800 DATE-COMPILED.
000900 SECURITY.       PBS INTERNAL USE ONLY.
001000*
001100*    PURPOSE - append one line to the reject/skip log every
001200*    time a called program drops an input row instead of
001300*    turning it into output.  A dropped row is logged, not
001400*    fatal to the run - PbsTransferGen and any other caller is
001500*    expected to keep right on reading its next input row after
001600*    this subprogram returns.
001700*
001800*    CALLING CONVENTION - the caller fills in WR-REJECT-ENTRY
001900*    (see COPYLIB-RJCTLOG - source stream tag, row number and a
002000*    short free-text reason) and CALLs 'PbsRejectLog' USING that
002100*    one group; this subprogram stamps the current date and
002200*    time onto the front of the line, formats it and appends it
002300*    to the reject log file, then returns control right back to
002400*    the caller with EXIT PROGRAM.  It never sets a return-code
002500*    the caller has to check - a failure to append is displayed
002600*    to the job log but does not stop the caller's own run,
002700*    since a missing reject-log entry is a much smaller problem
002800*    than an aborted transfer-file batch
002900*
003000*    CHANGE LOG
003100*    ----------
003200*    1989-04-02 BK  TK-0001  INITIAL VERSION - LOGS SQL ERRORS     TK-0001
003300*    1989-06-14 BK  TK-0014  ADD RETRY COUNTER ON OPEN EXTEND      TK-0014
003400*    1990-01-09 PB  TK-0033  WIDEN MESSAGE TEXT TO 80 BYTES        TK-0033
003500*    1991-02-20 BK  TK-0058  LOG TIMESTAMP TO HUNDREDTHS           TK-0058
003600*    1992-08-11 SS  TK-0091  ADD PROGRAM NAME TO LOG PREFIX        TK-0091
003700*    1993-05-03 PB  TK-0107  GUARD AGAINST FULL DISK ON EXTEND     TK-0107
003800*    1994-11-27 BK  TK-0140  YEAR FIELD WIDENED TO 4 DIGITS        TK-0140
003900*    1995-07-18 SS  TK-0163  CLOSE FILE EVEN ON WRITE ERROR        TK-0163
004000*    1998-11-30 PB  TK-0221  Y2K - CENTURY NO LONGER ASSUMED       TK-0221
004100*    1999-02-04 PB  TK-0225  Y2K - VERIFIED AGAINST TEST DATES     TK-0225
004200*    2001-09-17 BK  TK-0260  RE-PURPOSED FOR TRANSFER-FEED RUN     TK-0260
004300*    2001-09-17 BK  TK-0260  DROPPED SQLCODE FIELDS - NO DB NOW    TK-0260
004400*    2001-09-17 BK  TK-0260  ADDED SOURCE-STREAM/ROW-NUMBER ARGS   TK-0260
004500*    2003-03-05 SS  TK-0288  LOG FILE NAME NOW DATE-STAMPED        TK-0288
004600*    2008-03-11 BK  TK-0363  OPEN-EXTEND RETRY NOW COUNTED, NOT    TK-0363
004700*                            JUST ATTEMPTED ONCE AND FORGOTTEN -   TK-0363
004800*                            OPERATOR CAN SEE HOW OFTEN A FRESH    TK-0363
004900*                            OUTPUT OPEN WAS NEEDED THIS RUN       TK-0363
005000*
005100***************************************************************
005200 ENVIRONMENT DIVISION.
005300*---------------------------------------------------------------
005400*    subprogram - no SOURCE-COMPUTER/OBJECT-COMPUTER of its own
005500*    is needed, it always runs under the caller's job step
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    OPTIONAL - a caller that never rejects a row never even
006300*    touches this file, and that is a perfectly normal outcome,
006400*    not something the FILE STATUS handling below treats as
006500*    an error condition on its own
006600     SELECT OPTIONAL RJCTLOGFILE
006700            ASSIGN TO 'REJECT-LOG'
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WK-LOGFILE-STATUS.
007000
007100***************************************************************
007200 DATA DIVISION.
007300*---------------------------------------------------------------
007400*    FILE SECTION - one fixed-width pipe-delimited log line;
007500*    every field is written with its own separator byte so the
007600*    log can be read back into a spreadsheet or a quick AWK-
007700*    style scan without a real parser
007800 FILE SECTION.
007900 FD  RJCTLOGFILE.
008000 01  FD-RJCTLOGFILE-POST.
008100     05  FC-YYYY                    PIC X(4).
008200     05  FC-SEP-1                   PIC X.
008300     05  FC-MONTHMONTH              PIC X(2).
008400     05  FC-SEP-2                   PIC X.
008500     05  FC-DD                      PIC X(2).
008600     05  FC-SEP-3                   PIC X.
008700     05  FC-HH                      PIC X(2).
008800     05  FC-SEP-4                   PIC X.
008900     05  FC-MM                      PIC X(2).
009000     05  FC-SEP-5                   PIC X.
009100     05  FC-SS                      PIC X(2).
009200     05  FC-SEP-6                   PIC X.
009300     05  FC-STREAM                  PIC X(8).
009400     05  FC-SEP-7                   PIC X.
009500     05  FC-ROWNO                   PIC Z(8)9.
009600     05  FC-SEP-8                   PIC X.
009700     05  FC-REASON                  PIC X(60).
009800     05  FC-SEP-9                   PIC X.
009900     05  FILLER                     PIC X(10).
010000
010100***************************************************************
010200 WORKING-STORAGE SECTION.
010300 01  FILLER                         PIC X(24) VALUE
010400     '** PROGRAM PbsRejectLog **'.
010500
010600*---------------------------------------------------------------
010700*    TK-0363 - counts how many times this run had to fall back
010800*    from OPEN EXTEND to a fresh OPEN OUTPUT because the log
010900*    file could not be extended (disk full, or another job step
011000*    had it locked at the moment this subprogram was CALLed).
011100*    Declared 77-level, the way a genuinely stand-alone counter
011200*    that belongs to no particular record group is written in
011300*    this shop; incremented in A0100-APPEND-ENTRY-TO-LOG and
011400*    DISPLAYed once, the first time it goes above zero, so the
011500*    operator watching the job log sees it without the message
011600*    repeating on every single reject row for the rest of the
011700*    run
011800 77  WK-OPEN-RETRY-COUNT            PIC S9(4) COMP VALUE ZERO.
011900
012000*---------------------------------------------------------------
012100*    file status - '00' only; anything else on the OPEN EXTEND
012200*    is what drives the TK-0107 fallback-open logic below
012300 01  WK-LOGFILE-STATUS              PIC XX.
012400     88  WK-LOGFILE-OK                  VALUE '00'.
012500
012600*---------------------------------------------------------------
012700*    current date/time, broken into the pieces the log line
012800*    needs; FUNCTION CURRENT-DATE returns a 21-byte string in
012900*    YYYYMMDDHHMMSSss+HHMM order and this group's subordinate
013000*    items line up with that layout field for field
013100 01  WR-LOG-DATE-TIME.
013200     05 WR-YYYYMMDD.
013300         10 WN-YEAR                 PIC 9(4) VALUE ZERO.
013400         10 WN-MONTH                PIC 9(2) VALUE ZERO.
013500         10 WN-DAY                  PIC 9(2) VALUE ZERO.
013600     05 WR-HHMMSS.
013700         10 WN-HOUR                 PIC 9(2) VALUE ZERO.
013800         10 WN-MINUTE               PIC 9(2) VALUE ZERO.
013900         10 WN-SECOND               PIC 9(2) VALUE ZERO.
014000     05 FILLER                      PIC X(01) VALUE SPACE.
014100         10 WN-HUNDRED              PIC 9(2) VALUE ZERO.
014200     05 WC-OTHER                    PIC X(5) VALUE SPACE.
014300
014400*    numeric view of the date, kept for any future paragraph
014500*    that wants to do date arithmetic instead of a field-by-
014600*    field MOVE; nothing uses it today, but the shop's habit is
014700*    to keep this REDEFINES sitting next to the group it views
014800 01  WK-YYYYMMDD-NUM REDEFINES WR-YYYYMMDD PIC 9(8).
014900
015000*    two-digit numeric view of the file status, so a caller
015100*    could in principle EVALUATE a numeric range of statuses
015200*    rather than a string compare, though today only the 88
015300*    on WK-LOGFILE-STATUS itself is actually tested
015400 01  WK-LOGFILE-STATUS-DIGITS REDEFINES WK-LOGFILE-STATUS PIC 99.
015500
015600*---------------------------------------------------------------
015700*    right-justified edit of the caller's row number, trimmed
015800*    down to its occupied width before it goes into FC-ROWNO
015900 01  WK-ROW-NUMBER-DISPLAY.
016000     05 WK-ROWNO-EDIT               PIC Z(8)9.
016100     05 FILLER                      PIC X(01) VALUE SPACE.
016200 01  WK-ROW-NUMBER-DIGITS REDEFINES WK-ROW-NUMBER-DISPLAY
016300                                    PIC 9(9).
016400
016500 LINKAGE SECTION.
016600*---------------------------------------------------------------
016700*    one group, passed BY REFERENCE the usual COBOL way - the
016800*    caller owns the storage, this subprogram only reads it
016900 COPY COPYLIB-RJCTLOG.
017000
017100***************************************************************
017200 PROCEDURE DIVISION USING WR-REJECT-ENTRY.
017300***************************************************************
017400*    000-REJECT-LOG - the whole external interface of this
017500*    subprogram is one PERFORM and an EXIT PROGRAM; kept this
017600*    thin on purpose so a caller tracing through a dump can see
017700*    at a glance that nothing here retains state between calls
017800*    except the run-scoped WK-OPEN-RETRY-COUNT above
017900 000-REJECT-LOG.
018000
018100     PERFORM A0100-APPEND-ENTRY-TO-LOG
018200
018300     EXIT PROGRAM
018400     .
018500
018600***************************************************************
018700*    A0100-APPEND-ENTRY-TO-LOG - stamps the current date/time,
018800*    opens the log for EXTEND (append), falls back to a fresh
018900*    OUTPUT open if EXTEND fails, builds the pipe-delimited
019000*    line from the caller's WR-REJECT-ENTRY fields, writes it,
019100*    and closes the file again - the file is not left open
019200*    between calls, so two callers running in the same job step
019300*    can both append safely one after another
019400 A0100-APPEND-ENTRY-TO-LOG.
019500
019600     MOVE FUNCTION CURRENT-DATE TO WR-LOG-DATE-TIME
019700
019800     OPEN EXTEND RJCTLOGFILE
019900
020000     IF NOT WK-LOGFILE-OK
020100*        TK-0107 - disk full or file locked, try a fresh open;     TK-0107
020200*        TK-0363 - and count how many times that happened this     TK-0363
020300*        run, so the operator can tell a one-off blip from a       TK-0363
020400*        disk that is genuinely out of space                       TK-0363
020500         ADD 1 TO WK-OPEN-RETRY-COUNT
020600         IF WK-OPEN-RETRY-COUNT = 1
020700             DISPLAY 'PbsRejectLog - OPEN EXTEND FAILED, STATUS '
020800                     WK-LOGFILE-STATUS ' - RETRYING WITH OUTPUT'
020900         END-IF
021000         CLOSE RJCTLOGFILE
021100         OPEN OUTPUT RJCTLOGFILE
021200     END-IF
021300
021400     MOVE WN-YEAR                  TO FC-YYYY
021500     MOVE '-'                      TO FC-SEP-1
021600     MOVE WN-MONTH                 TO FC-MONTHMONTH
021700     MOVE '-'                      TO FC-SEP-2
021800     MOVE WN-DAY                   TO FC-DD
021900     MOVE 'T'                      TO FC-SEP-3
022000     MOVE WN-HOUR                  TO FC-HH
022100     MOVE ':'                      TO FC-SEP-4
022200     MOVE WN-MINUTE                TO FC-MM
022300     MOVE ':'                      TO FC-SEP-5
022400     MOVE WN-SECOND                TO FC-SS
022500     MOVE '|'                      TO FC-SEP-6
022600     MOVE RJ-SOURCE-STREAM         TO FC-STREAM
022700     MOVE '|'                      TO FC-SEP-7
022800     MOVE RJ-ROW-NUMBER            TO FC-ROWNO
022900     MOVE '|'                      TO FC-SEP-8
023000     MOVE RJ-REASON                TO FC-REASON
023100     MOVE '|'                      TO FC-SEP-9
023200
023300     WRITE FD-RJCTLOGFILE-POST
023400
023500*    TK-0163 - close the file even if the WRITE above failed;      TK-0163
023600*    leaving RJCTLOGFILE open across CALLs was found, back in
023700*    1995, to be the reason a later run's own OPEN EXTEND would
023800*    sometimes come back with a lock-conflict status
023900     CLOSE RJCTLOGFILE
024000     .
024100***************************************************************
024200****************** END OF PROGRAM SOURCE - RJCTLOG.CBL *********
024300***************************************************************
