000100*
000200*  COPYLIB-ROSTER.CPY
000300*  Working layout for one row of the employee name roster that
000400*  drives PbsActivityRpt.  Roster order is the output row order,
000500*  so the whole file is held in a table rather than one row at
000600*  a time (see WK-ROSTER-TABLE in ACTVRPT1's own storage).
000700*  Put this file in the /COPYLIB directory.
000800*
000900*  Include with: 'COPY COPYLIB-ROSTER.' in WS.
001000*
001100 01  ROSTER-ROW.
001200     05 ROSTER-EMPLOYEE-ID          PIC X(20).
001300     05 ROSTER-NAME-RAW             PIC X(60).
001400     05 ROSTER-NAME-NORMALISED      PIC X(60).
001500     05 FILLER                      PIC X(20).
