000100*
000200*  COPYLIB-GLSTATS.CPY
000300*  Working layout for one row of the GitLab commit-stats export
000400*  and the in-memory table it is loaded into.  No key join is
000500*  performed at load time - PbsActivityRpt scans the table for
000600*  the first login containing the roster employee's name.
000700*  Put this file in the /COPYLIB directory.
000800*
000900*  Include with: 'COPY COPYLIB-GLSTATS.' in WS.
001000*
001100 01  GLSTATS-ROW.
001200     05 GLSTATS-LOGIN               PIC X(60).
001300     05 GLSTATS-LINES-ADDED         PIC 9(9).
001400     05 GLSTATS-LINES-DELETED       PIC 9(9).
001500     05 FILLER                      PIC X(10).
001600
001700 01  WK-GLSTATS-TABLE.
001800     05 WK-GLSTATS-COUNT            PIC S9(4) COMP VALUE ZERO.
001900     05 FILLER                      PIC X(01) VALUE SPACE.
002000     05 WK-GLSTATS-ENTRY OCCURS 500 TIMES.
002100         10  WK-GLSTATS-LOGIN-LC    PIC X(60).
002200         10  WK-GLSTATS-ADDED       PIC 9(9).
002300         10  WK-GLSTATS-DELETED     PIC 9(9).
