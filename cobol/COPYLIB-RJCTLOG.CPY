000100*
000200*  COPYLIB-RJCTLOG.CPY
000300*  Working-storage data structure for the reject-log routine.
000400*  A row that fails required-field validation is skipped, not
000500*  fatal to the run - PbsRejectLog appends one line per skipped
000600*  row so the run can be reconciled afterwards.
000700*  Put this file in the /COPYLIB directory.
000800*
000900*  Include with: 'COPY COPYLIB-RJCTLOG.' in WS.
001000*
001100 01  WR-REJECT-ENTRY.
001200     05 RJ-SOURCE-STREAM            PIC X(8)  VALUE SPACE.
001300     05 RJ-ROW-NUMBER               PIC S9(9) COMP.
001400     05 RJ-REASON                   PIC X(60) VALUE SPACE.
001500     05 FILLER                      PIC X(6)  VALUE SPACE.
