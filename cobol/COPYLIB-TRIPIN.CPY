000100*
000200*  COPYLIB-TRIPIN.CPY
000300*  Working layout for one row of the optional business-trip
000400*  expense export.  Populated by TRANSFR1's UNSTRING of the
000500*  delimited input line; the trip stream carries no reimburse-
000600*  ment encoding, so the details group is a straight carry of
000700*  the sanitised source fields.
000800*  Put this file in the /COPYLIB directory.
000900*
001000*  Include with: 'COPY COPYLIB-TRIPIN.' in WS.
001100*
001200 01  TRIPIN-ROW.
001300     05 TRIPIN-NAME                 PIC X(60).
001400     05 TRIPIN-BANK-ACCOUNT         PIC X(40).
001500     05 TRIPIN-AMOUNT-TEXT          PIC X(20).
001600     05 TRIPIN-TRIP-NUMBER          PIC X(30).
001700     05 TRIPIN-STATUS               PIC X(12).
001800     05 FILLER                      PIC X(20).
001900
002000 01  TRIP-DETAILS.
002100     05 TD-PAYEE-NAME               PIC X(60).
002200     05 TD-ACCOUNT                  PIC X(40).
002300     05 TD-TITLE                    PIC X(150).
002400     05 TD-AMOUNT-TEXT              PIC X(20).
002500     05 FILLER                      PIC X(20).
