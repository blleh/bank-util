000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PbsActivityRpt.
000500 AUTHOR.         PIOTR B.
000600 INSTALLATION.   PBS FAKTURABYRA.
000700 DATE-WRITTEN.   1990-01-08.
000800 DATE-COMPILED.
000900 SECURITY.       PBS INTERNAL USE ONLY.
001000*
001100*    PURPOSE - build the monthly staff-activity summary line
001200*    that goes to the office manager: one line per employee on
001300*    the name roster, carrying the GitLab commit line counts,
001400*    merge-request count and JIRA ticket count picked up from
001500*    the three export files the tooling group drops off.  The
001600*    roster drives the output - an employee with no matching
001700*    row in any of the three activity files still gets a line,
001800*    with zero counts, so the office manager sees every name on
001900*    the payroll every month, not just the ones who were busy.
002000*
002100*    MATCHING RULE - GitLab and merge-request logins are not
002200*    the same string as the payroll name, so both of those
002300*    tables are searched with a fuzzy "does the login contain
002400*    the employee's name" substring test rather than an exact
002500*    key lookup.  JIRA, by contrast, carries the same employee
002600*    id the roster does, so that one table is joined on exact
002700*    equality.  Three different join rules in one program looks
002800*    untidy, but it is what the three source systems actually
002900*    give us to join on, and rewriting the export format on the
003000*    tooling side has never made it onto anyone's list.
003100*
003200*    CHANGE LOG
003300*    ----------
003400*    1990-01-08 PB  TK-0041  INITIAL VERSION                       TK-0041
003500*    1990-03-19 SS  TK-0048  MERGE-REQUEST TABLE ADDED             TK-0048
003600*    1990-07-02 BK  TK-0059  JIRA TABLE ADDED - SEMICOLON FILE     TK-0059
003700*    1991-01-14 PB  TK-0071  FUZZY NAME MATCH ON LOGIN SUBSTRING   TK-0071
003800*    1993-05-27 SS  TK-0102  POLISH DIACRITIC STRIP ON NAME        TK-0102
003900*    1994-09-19 BK  TK-0130  SCRATCH COUNTERS MOVED TO 77-LEVEL    TK-0130
004000*                            PER SHOP CODING STANDARD, PLUS        TK-0130
004100*                            FULLER PARAGRAPH NOTES THROUGHOUT     TK-0130
004200*    1996-11-04 BK  TK-0184  RAISED TABLE SIZE TO 500 ROWS         TK-0184
004300*    1998-12-02 PB  TK-0223  Y2K - CENTURY NO LONGER ASSUMED       TK-0223
004400*    1999-02-11 PB  TK-0227  Y2K - VERIFIED AGAINST TEST DATES     TK-0227
004500*    2002-04-30 SS  TK-0271  DROPPED SUPERVISOR ROLL-UP LINE       TK-0271
004600*    2005-10-11 BK  TK-0309  WIDENED LOGIN FIELD TO 60 BYTES       TK-0309
004700*
004800***************************************************************
004900 ENVIRONMENT DIVISION.
005000*---------------------------------------------------------------
005100*    same AS400 target as every other program in this suite
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    the roster is the master list this report is built from -
006100*    if it will not open there is nothing to report on
006200     SELECT ROSTER-FILE ASSIGN TO 'NAMES-FILE'
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS WK-ROSTER-STATUS.
006500
006600*    the three activity feeds are each optional - a tooling
006700*    outage on any one of them should not stop the other two
006800*    counts, or the roster line itself, from being reported
006900     SELECT COMMITS-FILE ASSIGN TO 'COMMITS-FILE'
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS WK-COMMITS-STATUS.
007200
007300     SELECT MRS-FILE ASSIGN TO 'MRS-FILE'
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WK-MRS-STATUS.
007600
007700     SELECT JIRA-FILE ASSIGN TO 'JIRA-FILE'
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS WK-JIRA-STATUS.
008000
008100     SELECT ACTVOUT-FILE ASSIGN TO 'ACTIVITY-REPORT'
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS WK-ACTVOUT-STATUS.
008400
008500***************************************************************
008600 DATA DIVISION.
008700*---------------------------------------------------------------
008800*    FILE SECTION - all five files are flat line-sequential
008900*    text; the four input feeds are read as one raw 200-byte
009000*    line apiece and split by the working-storage paragraphs
009100*    below rather than by a fixed FD layout, since the export
009200*    tools upstream do not pad their columns to a fixed width
009300 FILE SECTION.
009400 FD  ROSTER-FILE
009500     LABEL RECORDS ARE OMITTED.
009600 01  ROSTER-LINE                    PIC X(200).
009700
009800 FD  COMMITS-FILE
009900     LABEL RECORDS ARE OMITTED.
010000 01  COMMITS-LINE                   PIC X(200).
010100
010200 FD  MRS-FILE
010300     LABEL RECORDS ARE OMITTED.
010400 01  MRS-LINE                       PIC X(200).
010500
010600 FD  JIRA-FILE
010700     LABEL RECORDS ARE OMITTED.
010800 01  JIRA-LINE                      PIC X(200).
010900
011000 FD  ACTVOUT-FILE
011100     LABEL RECORDS ARE OMITTED.
011200 01  ACTVOUT-LINE-REC.
011300     05  ACTVOUT-LINE-TEXT          PIC X(160).
011400     05  FILLER                     PIC X(40).
011500
011600***************************************************************
011700 WORKING-STORAGE SECTION.
011800 01  FILLER                         PIC X(32) VALUE
011900     '** PROGRAM PbsActivityRpt **'.
012000
012100*---------------------------------------------------------------
012200*    TK-0130 - stand-alone scratch subscripts and lengths,
012300*    moved to 77-level per the shop's coding standard once it
012400*    was written down; before this ticket they were declared
012500*    as separate 01-level items the same as everything else in
012600*    this section, which worked fine but did not match the
012700*    convention the newer programs in the suite were using
012800 77  WK-TRY-POS                     PIC S9(4) COMP VALUE ZERO.
012900 77  WK-TRY-LIMIT                   PIC S9(4) COMP VALUE ZERO.
013000 77  WK-LENSCAN-IDX                 PIC S9(4) COMP VALUE ZERO.
013100 77  WK-EDIT-START                  PIC S9(4) COMP VALUE ZERO.
013200 77  WK-EDIT-IDX                    PIC S9(4) COMP VALUE ZERO.
013300
013400*---------------------------------------------------------------
013500*    switches - the four EOF flags mirror one input file each;
013600*    the three ...-AVAIL-SW flags record whether that file
013700*    actually opened this run, since all three activity feeds
013800*    are optional; WK-MATCH-FOUND-SW is reused by all three of
013900*    the 3n0-MATCH- paragraphs and is reset to 'N' at the top
014000*    of each one before its own table scan begins
014100 01  SWITCHES.
014200     05  WK-ROSTER-EOF-SW           PIC X VALUE 'N'.
014300         88  WK-ROSTER-EOF                  VALUE 'Y'.
014400     05  WK-COMMITS-EOF-SW          PIC X VALUE 'N'.
014500         88  WK-COMMITS-EOF                 VALUE 'Y'.
014600     05  WK-MRS-EOF-SW              PIC X VALUE 'N'.
014700         88  WK-MRS-EOF                     VALUE 'Y'.
014800     05  WK-JIRA-EOF-SW             PIC X VALUE 'N'.
014900         88  WK-JIRA-EOF                    VALUE 'Y'.
015000     05  WK-COMMITS-AVAIL-SW        PIC X VALUE 'N'.
015100         88  WK-COMMITS-AVAILABLE           VALUE 'Y'.
015200     05  WK-MRS-AVAIL-SW            PIC X VALUE 'N'.
015300         88  WK-MRS-AVAILABLE               VALUE 'Y'.
015400     05  WK-JIRA-AVAIL-SW           PIC X VALUE 'N'.
015500         88  WK-JIRA-AVAILABLE              VALUE 'Y'.
015600     05  WK-MATCH-FOUND-SW          PIC X VALUE 'N'.
015700         88  WK-MATCH-FOUND                 VALUE 'Y'.
015800     05  FILLER                     PIC X(01) VALUE SPACE.
015900
016000*---------------------------------------------------------------
016100*    file status fields - '00' only; anything else on one of
016200*    the three optional feeds is treated the same as a missing
016300*    file (the AVAIL switch above stays off and its EOF switch
016400*    is forced on in 100-INIT, so the run just carries on)
016500 01  FILE-STATUS-FIELDS.
016600     05  WK-ROSTER-STATUS           PIC XX.
016700         88  WK-ROSTER-OK                   VALUE '00'.
016800     05  WK-COMMITS-STATUS          PIC XX.
016900         88  WK-COMMITS-OK                  VALUE '00'.
017000     05  WK-MRS-STATUS              PIC XX.
017100         88  WK-MRS-OK                      VALUE '00'.
017200     05  WK-JIRA-STATUS             PIC XX.
017300         88  WK-JIRA-OK                     VALUE '00'.
017400     05  WK-ACTVOUT-STATUS          PIC XX.
017500         88  WK-ACTVOUT-OK                  VALUE '00'.
017600     05  FILLER                     PIC X(01) VALUE SPACE.
017700
017800*---------------------------------------------------------------
017900*    run counters and table subscripts - kept in one group the
018000*    way the shop groups related counters, even though some of
018100*    these (WK-TBL-IDX, WK-COMMA-POS, WK-STAT-IDX) are really
018200*    scratch subscripts rather than end-of-run totals
018300 01  COUNTS-FIELDS.
018400     05  WK-ROSTER-COUNT            PIC S9(4) COMP VALUE ZERO.
018500     05  WK-COMMITS-ROW-COUNT       PIC S9(4) COMP VALUE ZERO.
018600     05  WK-MRS-ROW-COUNT           PIC S9(4) COMP VALUE ZERO.
018700     05  WK-JIRA-ROW-COUNT          PIC S9(4) COMP VALUE ZERO.
018800     05  WK-RPT-LINE-COUNT          PIC S9(4) COMP VALUE ZERO.
018900     05  WK-TBL-IDX                 PIC S9(4) COMP VALUE ZERO.
019000     05  WK-COMMA-POS               PIC S9(4) COMP VALUE ZERO.
019100     05  WK-STAT-IDX                PIC S9(4) COMP VALUE ZERO.
019200     05  FILLER                     PIC X(01) VALUE SPACE.
019300
019400*---------------------------------------------------------------
019500*    delimiter literal - one comma, used by the ROSTER-FILE
019600*    and COMMITS-FILE/MRS-FILE splitters; JIRA-FILE is
019700*    semicolon-delimited and uses a bare literal at the
019800*    UNSTRING in 230-LOAD-JIRA instead of a named constant,
019900*    the way it has always been in this program
020000 01  WK-COMMA-CHAR                  PIC X VALUE ','.
020100
020200*---------------------------------------------------------------
020300*    name normalization work areas - the roster is treated as
020400*    Latin-2 text; the strip table below covers the accented
020500*    letters that actually occur in the payroll name file (the
020600*    stroke-through l/L needs its own map entry - a plain
020700*    accent strip does not touch it).  TK-0102 added this whole
020800*    block; before that ticket a Polish employee's activity
020900*    line would silently fail to match GitLab or merge-request
021000*    logins whenever the accented form did not appear in either
021100*    export verbatim
021200*    letters, in CCSID 912 (Latin-2), in the order
021300*    a c e l n o s z z A C E L N O S Z Z
021400 01  WK-DIACRITIC-FROM              PIC X(18) VALUE
021500     X'B1E6EAB3F1F3B6BCBFA1C6CAA3D1D3A6ACAF'.
021600 01  WK-DIACRITIC-TO                PIC X(18) VALUE
021700     'acelnoszzACELNOSZZ'.
021800 01  WK-NAME-WORK                   PIC X(60) VALUE SPACE.
021900 01  WK-NAME-WORK-LC                PIC X(60) VALUE SPACE.
022000 01  WK-LOGIN-WORK-LC               PIC X(60) VALUE SPACE.
022100
022200*---------------------------------------------------------------
022300*    generic substring-match work area used by 310-/320- to
022400*    test "does the login contain the employee name"; there is
022500*    no intrinsic string-search function on this compiler, so
022600*    620-SUBSTR-CONTAINS below does the classic try-every-start-
022700*    position scan by hand, the same technique the trim scan in
022800*    605-/606- uses for finding a field's occupied length
022900 01  WK-NDL-TEXT                    PIC X(60) VALUE SPACE.
023000 01  WK-NDL-CHARS REDEFINES WK-NDL-TEXT.
023100     05  WK-NDL-CHAR                PIC X(1) OCCURS 60 TIMES.
023200 01  WK-NDL-LEN                     PIC S9(4) COMP VALUE ZERO.
023300 01  WK-HAY-TEXT                    PIC X(60) VALUE SPACE.
023400 01  WK-HAY-CHARS REDEFINES WK-HAY-TEXT.
023500     05  WK-HAY-CHAR                PIC X(1) OCCURS 60 TIMES.
023600 01  WK-HAY-LEN                     PIC S9(4) COMP VALUE ZERO.
023700 01  WK-SUBSTR-FOUND-SW             PIC X VALUE 'N'.
023800     88  WK-SUBSTR-FOUND                    VALUE 'Y'.
023900
024000*---------------------------------------------------------------
024100*    generic split scratch (raw line + comma/semicolon fields)
024200*    shared by 210-/220-/230- - each load paragraph clears only
024300*    the fields it is about to UNSTRING into, so a field left
024400*    over from a previous line's split never leaks into a
024500*    shorter row that has fewer columns
024600 01  WK-RAW-LINE                    PIC X(200) VALUE SPACE.
024700 01  WK-SPLIT-FIELD-1               PIC X(60)  VALUE SPACE.
024800 01  WK-SPLIT-FIELD-2               PIC X(60)  VALUE SPACE.
024900 01  WK-SPLIT-FIELD-3               PIC X(20)  VALUE SPACE.
025000 01  WK-SPLIT-FIELD-4               PIC X(20)  VALUE SPACE.
025100 01  WK-SPLIT-FIELD-5               PIC X(20)  VALUE SPACE.
025200 01  WK-SPLIT-FIELD-6               PIC X(20)  VALUE SPACE.
025300 01  WK-SPLIT-FIELD-7               PIC X(20)  VALUE SPACE.
025400 01  WK-RAW-CHARS REDEFINES WK-RAW-LINE.
025500     05  WK-RAW-CHAR                PIC X(1) OCCURS 200 TIMES.
025600
025700*---------------------------------------------------------------
025800*    per-employee accumulators for the current report line -
025900*    reset to zero at the top of 300-BUILD-REPORT-LINES for
026000*    every roster entry, so an employee with no match in a
026100*    given table reports a plain zero for that column rather
026200*    than carrying over the previous employee's count
026300 01  WK-RPT-ADDED                   PIC 9(9) VALUE ZERO.
026400 01  WK-RPT-DELETED                 PIC 9(9) VALUE ZERO.
026500 01  WK-RPT-MRCOUNT                 PIC 9(9) VALUE ZERO.
026600 01  WK-RPT-TICKETS                 PIC 9(9) VALUE ZERO.
026700 01  WK-RPT-ADDED-EDIT              PIC Z(8)9.
026800 01  WK-RPT-DELETED-EDIT            PIC Z(8)9.
026900 01  WK-RPT-MRCOUNT-EDIT            PIC Z(8)9.
027000 01  WK-RPT-TICKETS-EDIT            PIC Z(8)9.
027100 01  WK-RPT-ADDED-DISP              PIC X(9)  VALUE SPACE.
027200 01  WK-RPT-DELETED-DISP            PIC X(9)  VALUE SPACE.
027300 01  WK-RPT-MRCOUNT-DISP            PIC X(9)  VALUE SPACE.
027400 01  WK-RPT-TICKETS-DISP            PIC X(9)  VALUE SPACE.
027500 01  WK-EDIT-SCRATCH                PIC X(9)  VALUE SPACE.
027600
027700*---------------------------------------------------------------
027800*    the roster is held in a table so it can drive the output
027900*    in file order once the three activity tables are loaded;
028000*    the table has to be fully populated before 300- starts
028100*    because the office manager wants the report in the same
028200*    row order as the payroll file, not in whatever order the
028300*    three activity exports happen to list employees
028400 01  WK-ROSTER-TABLE.
028500     05  WK-ROSTER-ENTRY OCCURS 500 TIMES.
028600         10  WK-ROSTER-EMPID        PIC X(20).
028700         10  WK-ROSTER-NAME-RAW     PIC X(60).
028800         10  WK-ROSTER-NAME-NORM    PIC X(60).
028900     05  FILLER                     PIC X(01) VALUE SPACE.
029000
029100*---------------------------------------------------------------
029200*    one copybook per export shape, same granularity the rest
029300*    of the shop's programs use - a working row layout and its
029400*    matching in-memory table live together in one member
029500 COPY COPYLIB-ROSTER.
029600 COPY COPYLIB-GLSTATS.
029700 COPY COPYLIB-MRSTATS.
029800 COPY COPYLIB-JIRASTAT.
029900
030000 LINKAGE SECTION.
030100*---------------------------------------------------------------
030200*    (none - PbsActivityRpt is the command-line entry point)
030300
030400***************************************************************
030500 PROCEDURE DIVISION.
030600***************************************************************
030700*    top-level driver - load the roster first (it drives the
030800*    output order), then load whichever of the three activity
030900*    feeds actually opened, then walk the roster table once,
031000*    building and writing one report line per entry
031100 0000-MAIN.
031200
031300     PERFORM 100-INIT
031400*    the whole roster is read into WK-ROSTER-EMPID/-NAME-RAW/
031500*    -NAME-NORM before any of the three activity feeds is even
031600*    opened, because 300-BUILD-REPORT-LINES below has to match
031700*    against the roster once per employee and the roster is by
031800*    far the smaller of the tables involved
031900     PERFORM 110-READ-ROSTER-FILE THRU 110-READ-ROSTER-FILE-EXIT
032000         UNTIL WK-ROSTER-EOF
032100     CLOSE ROSTER-FILE
032200
032300*    each of the three activity feeds is loaded in its own
032400*    guarded block below; a feed that never opened has
032500*    WK-COMMITS-EOF (or the MRS/JIRA equivalent) already forced
032600*    on by 100-INIT, so the PERFORM UNTIL beneath each IF is
032700*    never actually reached for a missing file - the IF is
032800*    really only here to skip the CLOSE
032900     IF WK-COMMITS-AVAILABLE
033000         PERFORM 210-LOAD-COMMITS THRU 210-LOAD-COMMITS-EXIT
033100             UNTIL WK-COMMITS-EOF
033200         CLOSE COMMITS-FILE
033300     END-IF
033400
033500     IF WK-MRS-AVAILABLE
033600         PERFORM 220-LOAD-MRS THRU 220-LOAD-MRS-EXIT
033700             UNTIL WK-MRS-EOF
033800         CLOSE MRS-FILE
033900     END-IF
034000
034100     IF WK-JIRA-AVAILABLE
034200         PERFORM 230-LOAD-JIRA THRU 230-LOAD-JIRA-EXIT
034300             UNTIL WK-JIRA-EOF
034400         CLOSE JIRA-FILE
034500     END-IF
034600
034700     PERFORM 300-BUILD-REPORT-LINES
034800         VARYING WK-TBL-IDX FROM 1 BY 1
034900         UNTIL WK-TBL-IDX > WK-ROSTER-COUNT
035000
035100     CLOSE ACTVOUT-FILE
035200
035300     DISPLAY 'PbsActivityRpt - ROSTER EMPLOYEES  ' WK-ROSTER-COUNT
035400     DISPLAY 'PbsActivityRpt - REPORT LINES WRITTEN '
035500             WK-RPT-LINE-COUNT
035600
035700     GOBACK
035800     .
035900
036000***************************************************************
036100*    100-INIT - open all five files.  The roster is mandatory;
036200*    if it fails to open, WK-ROSTER-EOF is forced on so the
036300*    0000-MAIN loop does nothing and the run ends cleanly with
036400*    zero lines written rather than abending.  Each of the
036500*    three activity feeds is independently optional - a file
036600*    that does not open just means that column stays zero for
036700*    every employee this month, which is a perfectly normal
036800*    outcome if, say, the GitLab export job upstream failed
036900 100-INIT.
037000
037100     OPEN OUTPUT ACTVOUT-FILE
037200     OPEN INPUT  ROSTER-FILE
037300     IF NOT WK-ROSTER-OK
037400         DISPLAY 'PbsActivityRpt - OPEN FILE ERROR - NAMES-FILE'
037500         DISPLAY 'FILE STATUS IS ' WK-ROSTER-STATUS
037600         SET WK-ROSTER-EOF TO TRUE
037700     ELSE
037800         READ ROSTER-FILE AT END
037900             SET WK-ROSTER-EOF TO TRUE
038000         END-READ
038100     END-IF
038200
038300     OPEN INPUT COMMITS-FILE
038400     IF WK-COMMITS-OK
038500         SET WK-COMMITS-AVAILABLE TO TRUE
038600         READ COMMITS-FILE AT END
038700             SET WK-COMMITS-EOF TO TRUE
038800         END-READ
038900     ELSE
039000         SET WK-COMMITS-EOF TO TRUE
039100     END-IF
039200
039300     OPEN INPUT MRS-FILE
039400     IF WK-MRS-OK
039500         SET WK-MRS-AVAILABLE TO TRUE
039600         READ MRS-FILE AT END SET WK-MRS-EOF TO TRUE END-READ
039700     ELSE
039800         SET WK-MRS-EOF TO TRUE
039900     END-IF
040000
040100     OPEN INPUT JIRA-FILE
040200     IF WK-JIRA-OK
040300         SET WK-JIRA-AVAILABLE TO TRUE
040400         READ JIRA-FILE AT END SET WK-JIRA-EOF TO TRUE END-READ
040500     ELSE
040600         SET WK-JIRA-EOF TO TRUE
040700     END-IF
040800
040900     MOVE ZERO TO WK-ROSTER-COUNT
041000                  WK-COMMITS-ROW-COUNT
041100                  WK-MRS-ROW-COUNT
041200                  WK-JIRA-ROW-COUNT
041300                  WK-RPT-LINE-COUNT
041400     MOVE ZERO TO WK-GLSTATS-COUNT WK-MRSTATS-COUNT
041500                  WK-JIRASTAT-COUNT
041600     .
041700
041800***************************************************************
041900*    110-READ-ROSTER-FILE - loads one roster entry per call.
042000*    Employee ID and raw name split on the FIRST comma only -
042100*    the name itself may legitimately contain further commas
042200*    (a hyphenated or double surname, mostly), so the split has
042300*    to stop at the first one and treat everything after it as
042400*    the name, not try to UNSTRING the whole line on every
042500*    comma the way a naive CSV reader would
042600 110-READ-ROSTER-FILE.
042700     MOVE ROSTER-LINE TO WK-RAW-LINE
042800     MOVE ZERO TO WK-COMMA-POS
042900     PERFORM 112-FIND-FIRST-COMMA
043000         VARYING WK-TBL-IDX FROM 1 BY 1
043100         UNTIL WK-TBL-IDX > 200 OR WK-COMMA-POS NOT = ZERO
043200
043300     IF WK-COMMA-POS = ZERO
043400*        no comma on this line at all - not a roster row,
043500*        probably a blank line or stray header; skip it
043600         GO TO 110-READ-ROSTER-FILE-NEXT
043700     END-IF
043800
043900     ADD 1 TO WK-ROSTER-COUNT
044000     MOVE WK-RAW-LINE(1:WK-COMMA-POS - 1)
044100                               TO WK-ROSTER-EMPID(WK-ROSTER-COUNT)
044200     MOVE WK-RAW-LINE(WK-COMMA-POS + 1:200 - WK-COMMA-POS)
044300                               TO WK-ROSTER-NAME-RAW
044400                                  (WK-ROSTER-COUNT)
044500
044600*    keep both the raw name (used on the printed line) and a
044700*    diacritic-stripped copy (used for the fuzzy login match,
044800*    since neither GitLab nor the merge-request export stores
044900*    accented characters reliably)
045000     MOVE WK-ROSTER-NAME-RAW(WK-ROSTER-COUNT) TO WK-NAME-WORK
045100     PERFORM 600-NORMALIZE-NAME
045200     MOVE WK-NAME-WORK TO WK-ROSTER-NAME-NORM(WK-ROSTER-COUNT)
045300
045400 110-READ-ROSTER-FILE-NEXT.
045500     READ ROSTER-FILE AT END SET WK-ROSTER-EOF TO TRUE END-READ
045600     .
045700 110-READ-ROSTER-FILE-EXIT.
045800     EXIT.
045900
046000*    112-FIND-FIRST-COMMA - PERFORM VARYING body; stops on the
046100*    first hit because the driving loop's UNTIL test also
046200*    checks WK-COMMA-POS NOT = ZERO
046300 112-FIND-FIRST-COMMA.
046400     IF WK-RAW-CHAR(WK-TBL-IDX) = WK-COMMA-CHAR
046500         MOVE WK-TBL-IDX TO WK-COMMA-POS
046600     END-IF
046700     .
046800
046900***************************************************************
047000*    210-LOAD-COMMITS - loads the GitLab per-login commit-line
047100*    export (login, lines added, lines deleted) into the
047200*    WK-GLSTATS table.  The first physical line is a header and
047300*    is discarded without being parsed, the same pattern every
047400*    load paragraph in this program uses.  Rows beyond the
047500*    500-row table capacity are silently dropped - there has
047600*    never been more than a few dozen logins in this export,
047700*    so the cap has never actually been hit in production
047800 210-LOAD-COMMITS.
047900*    the header-row skip below fires only on the very first call
048000*    of this paragraph for the whole run - every subsequent call
048100*    falls through to the UNSTRING
048200
048300     ADD 1 TO WK-COMMITS-ROW-COUNT
048400     IF WK-COMMITS-ROW-COUNT = 1
048500         READ COMMITS-FILE AT END
048600             SET WK-COMMITS-EOF TO TRUE
048700         END-READ
048800         GO TO 210-LOAD-COMMITS-EXIT
048900*    login, lines-added, lines-deleted - fixed three-column shape,
049000*    the same as it has been since TK-0041
049100     END-IF
049200
049300     MOVE SPACE TO WK-SPLIT-FIELD-1 WK-SPLIT-FIELD-2
049400                   WK-SPLIT-FIELD-3
049500     UNSTRING COMMITS-LINE DELIMITED BY WK-COMMA-CHAR
049600         INTO WK-SPLIT-FIELD-1 WK-SPLIT-FIELD-2 WK-SPLIT-FIELD-3
049700         ON OVERFLOW CONTINUE
049800     END-UNSTRING
049900
050000     IF WK-GLSTATS-COUNT < 500
050100         ADD 1 TO WK-GLSTATS-COUNT
050200         MOVE FUNCTION LOWER-CASE(WK-SPLIT-FIELD-1)
050300                       TO WK-GLSTATS-LOGIN-LC(WK-GLSTATS-COUNT)
050400         MOVE FUNCTION NUMVAL(WK-SPLIT-FIELD-2)
050500                       TO WK-GLSTATS-ADDED(WK-GLSTATS-COUNT)
050600         MOVE FUNCTION NUMVAL(WK-SPLIT-FIELD-3)
050700                       TO WK-GLSTATS-DELETED(WK-GLSTATS-COUNT)
050800     END-IF
050900
051000     READ COMMITS-FILE AT END
051100         SET WK-COMMITS-EOF TO TRUE
051200     END-READ
051300     .
051400 210-LOAD-COMMITS-EXIT.
051500     EXIT.
051600
051700***************************************************************
051800*    220-LOAD-MRS - loads the merge-request-count export
051900*    (login, merge-request count) into the WK-MRSTATS table.
052000*    Structurally identical to 210-LOAD-COMMITS above, just
052100*    with one fewer column to split off
052200 220-LOAD-MRS.
052300*    header skip, identical pattern to 210- above
052400
052500     ADD 1 TO WK-MRS-ROW-COUNT
052600     IF WK-MRS-ROW-COUNT = 1
052700         READ MRS-FILE AT END SET WK-MRS-EOF TO TRUE END-READ
052800         GO TO 220-LOAD-MRS-EXIT
052900*    login, merge-request-count - two columns only
053000     END-IF
053100
053200     MOVE SPACE TO WK-SPLIT-FIELD-1 WK-SPLIT-FIELD-2
053300     UNSTRING MRS-LINE DELIMITED BY WK-COMMA-CHAR
053400         INTO WK-SPLIT-FIELD-1 WK-SPLIT-FIELD-2
053500         ON OVERFLOW CONTINUE
053600     END-UNSTRING
053700
053800     IF WK-MRSTATS-COUNT < 500
053900         ADD 1 TO WK-MRSTATS-COUNT
054000         MOVE FUNCTION LOWER-CASE(WK-SPLIT-FIELD-1)
054100                       TO WK-MRSTATS-LOGIN-LC(WK-MRSTATS-COUNT)
054200         MOVE FUNCTION NUMVAL(WK-SPLIT-FIELD-2)
054300                       TO WK-MRSTATS-MRCOUNT(WK-MRSTATS-COUNT)
054400     END-IF
054500
054600     READ MRS-FILE AT END SET WK-MRS-EOF TO TRUE END-READ
054700     .
054800 220-LOAD-MRS-EXIT.
054900     EXIT.
055000
055100***************************************************************
055200*    230-LOAD-JIRA - loads the JIRA ticket-count export into
055300*    the WK-JIRASTAT table.  This export is semicolon-delimited
055400*    and seven columns wide, of which this program only cares
055500*    about two: (1) employee id, (6) ticket count - see
055600*    COPYLIB-JIRASTAT for the full column map.  The columns in
055700*    between carry project code, sprint name and status fields
055800*    that some other report reads; this program just discards
055900*    them into scratch fields it never looks at again
056000 230-LOAD-JIRA.
056100*    header skip, identical pattern to 210-/220- above
056200
056300     ADD 1 TO WK-JIRA-ROW-COUNT
056400     IF WK-JIRA-ROW-COUNT = 1
056500         READ JIRA-FILE AT END SET WK-JIRA-EOF TO TRUE END-READ
056600         GO TO 230-LOAD-JIRA-EXIT
056700     END-IF
056800
056900     MOVE SPACE TO WK-SPLIT-FIELD-1 WK-SPLIT-FIELD-2
057000                   WK-SPLIT-FIELD-3 WK-SPLIT-FIELD-4
057100                   WK-SPLIT-FIELD-5 WK-SPLIT-FIELD-6
057200                   WK-SPLIT-FIELD-7
057300     UNSTRING JIRA-LINE DELIMITED BY ';'
057400         INTO WK-SPLIT-FIELD-1 WK-SPLIT-FIELD-2 WK-SPLIT-FIELD-3
057500              WK-SPLIT-FIELD-4 WK-SPLIT-FIELD-5 WK-SPLIT-FIELD-6
057600              WK-SPLIT-FIELD-7
057700         ON OVERFLOW CONTINUE
057800     END-UNSTRING
057900
058000     IF WK-JIRASTAT-COUNT < 500
058100         ADD 1 TO WK-JIRASTAT-COUNT
058200         MOVE WK-SPLIT-FIELD-2
058300                       TO WK-JIRASTAT-EMPID(WK-JIRASTAT-COUNT)
058400         MOVE FUNCTION NUMVAL(WK-SPLIT-FIELD-7)
058500                       TO WK-JIRASTAT-TICKETS(WK-JIRASTAT-COUNT)
058600     END-IF
058700
058800     READ JIRA-FILE AT END SET WK-JIRA-EOF TO TRUE END-READ
058900     .
059000 230-LOAD-JIRA-EXIT.
059100     EXIT.
059200
059300***************************************************************
059400*    300-BUILD-REPORT-LINES - one call per roster entry, driven
059500*    by 0000-MAIN's PERFORM VARYING on WK-TBL-IDX.  Resets the
059600*    four accumulators to zero before each of the three match
059700*    paragraphs runs, so a roster entry with no hit in a given
059800*    table reports a genuine zero rather than a leftover value
059900*    from whichever roster entry was processed just before it
060000 300-BUILD-REPORT-LINES.
060100*    called once per roster entry by the VARYING loop in 0000-
060200*    MAIN; the three MATCH- paragraphs below only ever set a
060300*    counter when they find a hit, so the ZERO MOVE above is what
060400*    guarantees a clean line for an employee with no activity at
060500*    all in a given source
060600     MOVE ZERO TO WK-RPT-ADDED WK-RPT-DELETED
060700                  WK-RPT-MRCOUNT WK-RPT-TICKETS
060800     MOVE FUNCTION LOWER-CASE(WK-ROSTER-NAME-NORM(WK-TBL-IDX))
060900                   TO WK-NAME-WORK-LC
061000
061100     PERFORM 310-MATCH-GITLAB
061200     PERFORM 320-MATCH-MRS
061300     PERFORM 330-MATCH-JIRA
061400     PERFORM 340-EMIT-REPORT-LINE
061500     .
061600
061700***************************************************************
061800*    310-MATCH-GITLAB - fuzzy substring match against the
061900*    GitLab login table.  First login containing the employee
062000*    name as a substring wins; no match leaves the zero
062100*    defaults set by 300- in place.  This is deliberately not
062200*    an exact match - GitLab logins are things like
062300*    "jane.doe-pbs" or "jdoe_contractor", and there is no
062400*    reliable key shared between the payroll roster and the
062500*    GitLab account, so a substring test on the lower-cased,
062600*    diacritic-stripped name is the best this shop has been
062700*    able to do without asking IT to standardize logins
062800 310-MATCH-GITLAB.
062900     MOVE 'N' TO WK-MATCH-FOUND-SW
063000     MOVE WK-NAME-WORK-LC TO WK-NDL-TEXT
063100     PERFORM 605-FIND-NEEDLE-LENGTH
063200     PERFORM 312-CHECK-ONE-LOGIN
063300         VARYING WK-STAT-IDX FROM 1 BY 1
063400         UNTIL WK-STAT-IDX > WK-GLSTATS-COUNT OR WK-MATCH-FOUND
063500     .
063600 312-CHECK-ONE-LOGIN.
063700     MOVE WK-GLSTATS-LOGIN-LC(WK-STAT-IDX) TO WK-HAY-TEXT
063800     PERFORM 606-FIND-HAYSTACK-LENGTH
063900     PERFORM 620-SUBSTR-CONTAINS
064000     IF WK-SUBSTR-FOUND
064100         MOVE WK-GLSTATS-ADDED(WK-STAT-IDX)   TO WK-RPT-ADDED
064200         MOVE WK-GLSTATS-DELETED(WK-STAT-IDX) TO WK-RPT-DELETED
064300         SET WK-MATCH-FOUND TO TRUE
064400     END-IF
064500     .
064600
064700***************************************************************
064800*    320-MATCH-MRS - same fuzzy substring rule as 310- above,
064900*    applied to the merge-request login table instead of the
065000*    commit-stats one; kept as its own paragraph rather than a
065100*    shared subroutine so each match's log/trace context stays
065200*    obvious if this ever needs debugging under a job monitor
065300 320-MATCH-MRS.
065400     MOVE 'N' TO WK-MATCH-FOUND-SW
065500     MOVE WK-NAME-WORK-LC TO WK-NDL-TEXT
065600     PERFORM 605-FIND-NEEDLE-LENGTH
065700     PERFORM 322-CHECK-ONE-MR-LOGIN
065800         VARYING WK-STAT-IDX FROM 1 BY 1
065900         UNTIL WK-STAT-IDX > WK-MRSTATS-COUNT OR WK-MATCH-FOUND
066000     .
066100 322-CHECK-ONE-MR-LOGIN.
066200     MOVE WK-MRSTATS-LOGIN-LC(WK-STAT-IDX) TO WK-HAY-TEXT
066300     PERFORM 606-FIND-HAYSTACK-LENGTH
066400     PERFORM 620-SUBSTR-CONTAINS
066500     IF WK-SUBSTR-FOUND
066600         MOVE WK-MRSTATS-MRCOUNT(WK-STAT-IDX) TO WK-RPT-MRCOUNT
066700         SET WK-MATCH-FOUND TO TRUE
066800     END-IF
066900     .
067000
067100***************************************************************
067200*    330-MATCH-JIRA - exact employee-id equality, not fuzzy;
067300*    JIRA is fed from the same HR employee-id feed the payroll
067400*    roster comes from, so this is the one table in the program
067500*    that can be joined the ordinary way instead of by guessing
067600 330-MATCH-JIRA.
067700     MOVE 'N' TO WK-MATCH-FOUND-SW
067800     PERFORM 332-CHECK-ONE-JIRA-ROW
067900         VARYING WK-STAT-IDX FROM 1 BY 1
068000         UNTIL WK-STAT-IDX > WK-JIRASTAT-COUNT OR WK-MATCH-FOUND
068100     .
068200 332-CHECK-ONE-JIRA-ROW.
068300     IF WK-JIRASTAT-EMPID(WK-STAT-IDX) =
068400                              WK-ROSTER-EMPID(WK-TBL-IDX)
068500         MOVE WK-JIRASTAT-TICKETS(WK-STAT-IDX) TO WK-RPT-TICKETS
068600         SET WK-MATCH-FOUND TO TRUE
068700     END-IF
068800     .
068900
069000***************************************************************
069100*    340-EMIT-REPORT-LINE - formats and writes the one line of
069200*    output for the current roster entry.  The edited counters
069300*    are right-justified with leading spaces the way a Z(8)9
069400*    PICTURE always comes out, so each one is STRINGed from its
069500*    first non-blank position (found by 609-FIND-EDIT-START)
069600*    rather than from column 1, or the report would show a run
069700*    of leading blanks in front of every number
069800 340-EMIT-REPORT-LINE.
069900*    one WRITE per roster entry, always - even an employee with
070000*    all-zero counts still gets a line, per the PURPOSE note at
070100*    the top of this program
070200     MOVE WK-RPT-MRCOUNT TO WK-RPT-MRCOUNT-EDIT
070300     MOVE WK-RPT-ADDED   TO WK-RPT-ADDED-EDIT
070400     MOVE WK-RPT-DELETED TO WK-RPT-DELETED-EDIT
070500     MOVE WK-RPT-TICKETS TO WK-RPT-TICKETS-EDIT
070600
070700     MOVE WK-RPT-MRCOUNT-EDIT TO WK-EDIT-SCRATCH
070800     PERFORM 609-FIND-EDIT-START
070900     MOVE WK-EDIT-SCRATCH(WK-EDIT-START:10 - WK-EDIT-START)
071000                               TO WK-RPT-MRCOUNT-DISP
071100
071200     MOVE WK-RPT-ADDED-EDIT TO WK-EDIT-SCRATCH
071300     PERFORM 609-FIND-EDIT-START
071400     MOVE WK-EDIT-SCRATCH(WK-EDIT-START:10 - WK-EDIT-START)
071500                               TO WK-RPT-ADDED-DISP
071600
071700     MOVE WK-RPT-DELETED-EDIT TO WK-EDIT-SCRATCH
071800     PERFORM 609-FIND-EDIT-START
071900     MOVE WK-EDIT-SCRATCH(WK-EDIT-START:10 - WK-EDIT-START)
072000                               TO WK-RPT-DELETED-DISP
072100
072200     MOVE WK-RPT-TICKETS-EDIT TO WK-EDIT-SCRATCH
072300     PERFORM 609-FIND-EDIT-START
072400     MOVE WK-EDIT-SCRATCH(WK-EDIT-START:10 - WK-EDIT-START)
072500                               TO WK-RPT-TICKETS-DISP
072600
072700     MOVE WK-ROSTER-NAME-RAW(WK-TBL-IDX) TO WK-HAY-TEXT
072800     PERFORM 606-FIND-HAYSTACK-LENGTH
072900     MOVE SPACE TO ACTVOUT-LINE-TEXT
073000     STRING WK-HAY-TEXT(1:WK-HAY-LEN)      DELIMITED BY SIZE
073100            ': Merge requests submitted: '  DELIMITED BY SIZE
073200            WK-RPT-MRCOUNT-DISP             DELIMITED BY SPACE
073300            ', Lines of code created: '     DELIMITED BY SIZE
073400            WK-RPT-ADDED-DISP               DELIMITED BY SPACE
073500            ', deleted: '                   DELIMITED BY SIZE
073600            WK-RPT-DELETED-DISP             DELIMITED BY SPACE
073700            ', JIRA tickets: '              DELIMITED BY SIZE
073800            WK-RPT-TICKETS-DISP             DELIMITED BY SPACE
073900       INTO ACTVOUT-LINE-TEXT
074000     END-STRING
074100
074200     WRITE ACTVOUT-LINE-REC
074300     ADD 1 TO WK-RPT-LINE-COUNT
074400     IF NOT WK-ACTVOUT-OK
074500         DISPLAY 'PbsActivityRpt - WRITE ERROR - ACTIVITY-REPORT'
074600         DISPLAY 'FILE STATUS IS ' WK-ACTVOUT-STATUS
074700     END-IF
074800     .
074900
075000***************************************************************
075100*    609-FIND-EDIT-START - a Z(8)9 edited field is never all-
075200*    blank (the units digit always shows), so this scan always
075300*    terminates with WK-EDIT-START pointing at a real digit;
075400*    finds where the leading spaces stop, front to back
075500 609-FIND-EDIT-START.
075600     MOVE ZERO TO WK-EDIT-START
075700     PERFORM 609A-CHECK-EDIT-CHAR
075800         VARYING WK-EDIT-IDX FROM 1 BY 1
075900         UNTIL WK-EDIT-IDX > 9 OR WK-EDIT-START NOT = ZERO
076000     .
076100 609A-CHECK-EDIT-CHAR.
076200     IF WK-EDIT-SCRATCH(WK-EDIT-IDX:1) NOT = SPACE
076300         MOVE WK-EDIT-IDX TO WK-EDIT-START
076400     END-IF
076500     .
076600
076700***************************************************************
076800*    605-FIND-NEEDLE-LENGTH - trailing-blank length scan of
076900*    WK-NDL-TEXT into WK-NDL-LEN, back to front the way every
077000*    length scan in this program's suite is written; there is
077100*    no FUNCTION TRIM or LENGTH on this compiler, so this hand-
077200*    rolled scan is how every field's occupied width is found
077300 605-FIND-NEEDLE-LENGTH.
077400     MOVE ZERO TO WK-NDL-LEN
077500     PERFORM 605A-CHECK-NEEDLE-CHAR
077600         VARYING WK-LENSCAN-IDX FROM 60 BY -1
077700         UNTIL WK-LENSCAN-IDX < 1 OR WK-NDL-LEN NOT = ZERO
077800     .
077900 605A-CHECK-NEEDLE-CHAR.
078000     IF WK-NDL-CHAR(WK-LENSCAN-IDX) NOT = SPACE
078100         MOVE WK-LENSCAN-IDX TO WK-NDL-LEN
078200     END-IF
078300     .
078400
078500***************************************************************
078600*    606-FIND-HAYSTACK-LENGTH - same scan as 605- above,
078700*    applied to WK-HAY-TEXT into WK-HAY-LEN; kept as a separate
078800*    paragraph (rather than parameterizing 605-) because this
078900*    compiler has no way to pass a field name as a parameter to
079000*    a PERFORMed paragraph
079100 606-FIND-HAYSTACK-LENGTH.
079200     MOVE ZERO TO WK-HAY-LEN
079300     PERFORM 606A-CHECK-HAYSTACK-CHAR
079400         VARYING WK-LENSCAN-IDX FROM 60 BY -1
079500         UNTIL WK-LENSCAN-IDX < 1 OR WK-HAY-LEN NOT = ZERO
079600     .
079700 606A-CHECK-HAYSTACK-CHAR.
079800     IF WK-HAY-CHAR(WK-LENSCAN-IDX) NOT = SPACE
079900         MOVE WK-LENSCAN-IDX TO WK-HAY-LEN
080000     END-IF
080100     .
080200
080300***************************************************************
080400*    620-SUBSTR-CONTAINS - does WK-HAY-TEXT(1:WK-HAY-LEN)
080500*    contain WK-NDL-TEXT(1:WK-NDL-LEN) anywhere; a blank needle
080600*    never matches, and a needle longer than the haystack can
080700*    never match either, so both are short-circuited up front
080800*    before the try-every-position scan even starts
080900 620-SUBSTR-CONTAINS.
081000     MOVE 'N' TO WK-SUBSTR-FOUND-SW
081100     IF WK-NDL-LEN = ZERO OR WK-HAY-LEN < WK-NDL-LEN
081200         GO TO 620-SUBSTR-CONTAINS-EXIT
081300     END-IF
081400
081500     COMPUTE WK-TRY-LIMIT = WK-HAY-LEN - WK-NDL-LEN + 1
081600     PERFORM 622-TRY-ONE-POSITION
081700         VARYING WK-TRY-POS FROM 1 BY 1
081800         UNTIL WK-TRY-POS > WK-TRY-LIMIT OR WK-SUBSTR-FOUND
081900     .
082000 620-SUBSTR-CONTAINS-EXIT.
082100     EXIT.
082200
082300 622-TRY-ONE-POSITION.
082400*    a plain reference-modified compare of the haystack window
082500*    starting at WK-TRY-POS against the needle - no PL/I-style
082600*    INDEX function on this compiler, so this is done the long
082700*    way, one starting position per PERFORM
082800     IF WK-HAY-TEXT(WK-TRY-POS:WK-NDL-LEN)
082900                               = WK-NDL-TEXT(1:WK-NDL-LEN)
083000         SET WK-SUBSTR-FOUND TO TRUE
083100     END-IF
083200     .
083300
083400***************************************************************
083500*    600-NORMALIZE-NAME - TK-0102.  Strip the Polish diacritics
083600*    the payroll file carries by running the name through
083700*    INSPECT CONVERTING against the Latin-2 map built at the
083800*    top of WORKING-STORAGE.  The stroke-through l/L needs its
083900*    own map entry since a plain accent strip does not remove
084000*    it - it is a distinct letter in the Polish alphabet, not a
084100*    combining diacritic on top of a plain L
084200 600-NORMALIZE-NAME.
084300     INSPECT WK-NAME-WORK CONVERTING WK-DIACRITIC-FROM
084400                                   TO WK-DIACRITIC-TO
084500     .
084600
084700***************************************************************
084800****************** END OF PROGRAM SOURCE - ACTVRPT1.CBL ********
084900***************************************************************
