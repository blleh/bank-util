000100*
000200*  COPYLIB-XFEROUT.CPY
000300*  Working layout for one row of the combined bank-transfer
000400*  instruction file consumed by the bulk-transfer upload.  The
000500*  nine positions come straight from the bank's own template -
000600*  the four address lines and the short-name are carried but
000700*  never populated on any code path in this shop's feed.
000800*  Put this file in the /COPYLIB directory.
000900*
001000*  Include with: 'COPY COPYLIB-XFEROUT.' in WS.
001100*
001200 01  XFEROUT-DETAIL.
001300     05 XO-SHORT-NAME               PIC X(1)      VALUE SPACE.
001400     05 XO-BANK-ACCOUNT             PIC X(40)     VALUE SPACE.
001500     05 XO-PAYEE-NAME               PIC X(60)     VALUE SPACE.
001600     05 XO-ADDR-LINE-1              PIC X(1)      VALUE SPACE.
001700     05 XO-ADDR-LINE-2              PIC X(1)      VALUE SPACE.
001800     05 XO-ADDR-LINE-3              PIC X(1)      VALUE SPACE.
001900     05 XO-ADDR-LINE-4              PIC X(1)      VALUE SPACE.
002000     05 XO-TITLE                    PIC X(150)    VALUE SPACE.
002100     05 XO-AMOUNT                   PIC S9(13)V99 VALUE ZERO.
002200     05 FILLER                      PIC X(20)     VALUE SPACE.
002300
002400*    edited view of the amount used only to build the plain
002500*    decimal text ('.' separator, no thousands, no currency)
002600*    that goes out on the delimited line - see 900-WRITE-XFER.
002700 01  XFEROUT-AMOUNT-EDIT            PIC -(13)9.99.
