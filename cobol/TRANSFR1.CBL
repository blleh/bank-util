000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PbsTransferGen.
000500 AUTHOR.         SERGEJS S.
000600 INSTALLATION.   PBS FAKTURABYRA.
000700 DATE-WRITTEN.   1989-03-22.
000800 DATE-COMPILED.
000900 SECURITY.       PBS INTERNAL USE ONLY.
001000*
001100*    PURPOSE - read the incoming invoice export and, if it is
001200*    present, the business-trip expense export, keep only the
001300*    rows that are awaiting payment, and turn each one into a
001400*    fixed bank-transfer instruction on the combined feed that
001500*    goes to the bank's bulk-transfer upload facility.
001600*
001700*    HISTORY - this program grew out of ReadBG, the old bank-
001800*    giro reconciliation reader.  ReadBG only ever had to read
001900*    one flat file and shunt bad rows to the reject log; this
002000*    program still does that, but it also has to read two
002100*    input streams, reformat the PLN amount text into a signed
002200*    decimal, and unpack the special "expenses reimbursement"
002300*    encoding that finance started stuffing into the bank
002400*    account column of the invoice export once the reimburse-
002500*    ment workflow stopped going through the normal customer
002600*    ledger.  None of that was in ReadBG, so most of the shop's
002700*    routine layouts changed shape even though the read/select/
002800*    write skeleton and the file-status conventions carried
002900*    straight across.
003000*
003100*    CHANGE LOG
003200*    ----------
003300*    1989-03-22 SS  TK-0002  INITIAL VERSION - REPLACES ReadBG     TK-0002
003400*    1989-05-30 BK  TK-0011  ADD BUSINESS-TRIP STREAM              TK-0011
003500*    1990-02-14 PB  TK-0037  PLN AMOUNT REFORMAT - COMMA/DOT       TK-0037
003600*    1990-09-08 SS  TK-0052  REJECT LOG VIA PbsRejectLog           TK-0052
003700*    1991-11-19 BK  TK-0074  EXPENSE-REIMBURSEMENT UNPACKING       TK-0074
003800*    1992-06-02 PB  TK-0088  DATE-STAMPED OUTPUT FILE NAME         TK-0088
003900*    1993-10-25 SS  TK-0119  QUOTE-AWARE TRIP FILE CONTINUATION    TK-0119
004000*    1995-04-13 BK  TK-0155  TRIP FILE NOW OPTIONAL - NOT FATAL    TK-0155
004100*    1996-08-30 PB  TK-0179  WIDEN TITLE FIELD TO 150 BYTES        TK-0179
004200*    1998-12-02 SS  TK-0222  Y2K - CENTURY NO LONGER ASSUMED       TK-0222
004300*    1999-02-11 SS  TK-0226  Y2K - VERIFIED AGAINST TEST DATES     TK-0226
004400*    2001-09-17 BK  TK-0260  RENAMED FROM PbsReadBG                TK-0260
004500*    2004-06-21 PB  TK-0301  CR/LF COLLAPSE ADDED TO SANITIZE      TK-0301
004600*    2007-01-15 SS  TK-0338  DROPPED TABLE-CODE 20/21/22 LOGIC     TK-0338
004700*    2008-03-11 PB  TK-0362  REIMBURSEMENT SCAN NOW USES THE       TK-0362
004800*                            FULL SANITIZED BANK-ACCOUNT TEXT,
004900*                            NOT THE 40-BYTE OUTPUT FIELD - LONG
005000*                            EMPLOYEE NAMES WERE GETTING CUT OFF
005100*    2008-05-06 PB  TK-0374  STATUS COLUMN NOW SANITIZED BEFORE    TK-0374
005200*                            THE PENDING/TO PAY COMPARE, SAME AS   TK-0374
005300*                            THE AMOUNT COLUMN ALREADY WAS - A     TK-0374
005400*                            TRAILING BLANK OR CR/LF WAS DROPPING  TK-0374
005500*                            GOOD ROWS WITH NO REJECT-LOG ENTRY    TK-0374
005600*
005700***************************************************************
005800 ENVIRONMENT DIVISION.
005900*---------------------------------------------------------------
006000*    IBM-AS400 shop machine, both ends of the compile - this
006100*    program has never been cross-compiled anywhere else
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800*    this program has no printed output, so TOP-OF-FORM is
006900*    declared only because every PBS program declares it
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    the invoice feed is mandatory - if it will not open the
007300*    run ends with nothing produced
007400     SELECT INVIN-FILE ASSIGN TO 'INVOICE-FEED'
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WK-INVIN-STATUS.
007700
007800*    TK-0155 - the trip feed is OPTIONAL; a missing trip file
007900*    is a normal end-of-month occurrence, not an error
008000     SELECT OPTIONAL TRIPIN-FILE ASSIGN TO 'TRIP-FEED'
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS WK-TRIPIN-STATUS.
008300
008400     SELECT XFEROUT-FILE ASSIGN TO 'XFEROUT'
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS WK-XFEROUT-STATUS.
008700
008800***************************************************************
008900 DATA DIVISION.
009000*---------------------------------------------------------------
009100*    FILE SECTION - the two input feeds are read as one long
009200*    line apiece and UNSTRING-parsed by the tab-delimited
009300*    working layouts in the COPYLIB members below; the output
009400*    feed is likewise built as one line of text and written
009500*    with LABEL RECORDS OMITTED, same as ReadBG always did
009600 FILE SECTION.
009700 FD  INVIN-FILE
009800     LABEL RECORDS ARE OMITTED.
009900 01  INVIN-LINE                     PIC X(600).
010000
010100 FD  TRIPIN-FILE
010200     LABEL RECORDS ARE OMITTED.
010300 01  TRIPIN-LINE                    PIC X(600).
010400
010500 FD  XFEROUT-FILE
010600     LABEL RECORDS ARE OMITTED.
010700 01  XFEROUT-LINE-REC.
010800     05  XFEROUT-LINE-TEXT          PIC X(560).
010900     05  FILLER                     PIC X(40).
011000
011100***************************************************************
011200 WORKING-STORAGE SECTION.
011300 01  FILLER                         PIC X(32) VALUE
011400     '** PROGRAM PbsTransferGen **'.
011500
011600*---------------------------------------------------------------
011700*    standalone scratch counters, 77-level - the shop wrote
011800*    every stand-alone working-storage item this way before
011900*    the mid-90s convention of folding related counters into a
012000*    01-level group took hold; these five never got migrated
012100*    when the rest of the program's counters did, so they are
012200*    still declared the original way.  WK-BANKTEXT-FULL is the
012300*    TK-0362 fix - it holds the whole sanitized bank-account
012400*    column (up to 150 bytes) so the reimbursement scan below
012500*    can see the entire free-text sentence instead of only the
012600*    first 40 bytes that fit in the output account field
012700 77  WK-SCR-IDX                     PIC S9(4) COMP VALUE ZERO.
012800 77  WK-SCR-FIRST                   PIC S9(4) COMP VALUE ZERO.
012900 77  WK-SCR-LAST                    PIC S9(4) COMP VALUE ZERO.
013000 77  WK-QUOTE-DIV                   PIC S9(4) COMP VALUE ZERO.
013100 77  WK-QUOTE-REM                   PIC S9(4) COMP VALUE ZERO.
013200 77  WK-BANKTEXT-FULL               PIC X(150) VALUE SPACE.
013300
013400*---------------------------------------------------------------
013500*    switches - one byte plus an 88 apiece, the shop's usual
013600*    way of avoiding a raw MOVE of 'Y'/'N' into an IF test
013700 01  SWITCHES.
013800*        set once the invoice feed has returned its last row
013900     05  WK-INVIN-EOF-SW            PIC X VALUE 'N'.
014000         88  WK-INVIN-EOF                   VALUE 'Y'.
014100*        set once the trip feed has returned its last row
014200     05  WK-TRIPIN-EOF-SW           PIC X VALUE 'N'.
014300         88  WK-TRIPIN-EOF                  VALUE 'Y'.
014400*        TK-0155 - on when the trip feed opened at all
014500     05  WK-TRIPIN-AVAILABLE-SW     PIC X VALUE 'N'.
014600         88  WK-TRIPIN-AVAILABLE            VALUE 'Y'.
014700*        on when the current row passed 230/330-SELECT
014800     05  WK-ROW-SELECTED-SW         PIC X VALUE 'N'.
014900         88  WK-ROW-SELECTED                VALUE 'Y'.
015000*        on unless 250/350-VALIDATE rejects the current row
015100     05  WK-ROW-VALID-SW            PIC X VALUE 'Y'.
015200         88  WK-ROW-VALID                   VALUE 'Y'.
015300*        on when the trailing seven marker words look like a
015400*        2+4+4+4+4+4+4 grouped account number
015500     05  WK-DIGITGRP-OK-SW          PIC X VALUE 'N'.
015600         88  WK-DIGITGRP-OK                 VALUE 'Y'.
015700*        on when the word EMPLOYEE was found in the marker text
015800     05  WK-EMPLOYEE-FOUND-SW       PIC X VALUE 'N'.
015900         88  WK-EMPLOYEE-FOUND              VALUE 'Y'.
016000*        TK-0119 - on when the trip row's embedded quotes are
016100*        balanced (the closing quote of a multi-line field has
016200*        actually been seen)
016300     05  WK-QUOTE-BALANCED-SW       PIC X VALUE 'N'.
016400         88  WK-QUOTE-BALANCED              VALUE 'Y'.
016500     05  FILLER                     PIC X(01) VALUE SPACE.
016600
016700*---------------------------------------------------------------
016800*    file status fields - '00' is the only status this program
016900*    ever treats as success; anything else is logged and the
017000*    feed is either treated as EOF (invoice, trip) or the run
017100*    just carries on and complains at WRITE time (output)
017200 01  FILE-STATUS-FIELDS.
017300     05  WK-INVIN-STATUS            PIC XX.
017400         88  WK-INVIN-OK                    VALUE '00'.
017500     05  WK-TRIPIN-STATUS           PIC XX.
017600         88  WK-TRIPIN-OK                   VALUE '00'.
017700     05  WK-XFEROUT-STATUS          PIC XX.
017800         88  WK-XFEROUT-OK                  VALUE '00'.
017900     05  FILLER                     PIC X(01) VALUE SPACE.
018000
018100*---------------------------------------------------------------
018200*    run counters - displayed at 950-CLOSE-AND-RENAME so the
018300*    operator running the job stream can see the counts without
018400*    opening the output file
018500 01  COUNTS-FIELDS.
018600     05  WK-INVOICE-ROW-COUNT       PIC S9(9) COMP VALUE ZERO.
018700     05  WK-INVOICE-SEL-COUNT       PIC S9(9) COMP VALUE ZERO.
018800     05  WK-TRIP-ROW-COUNT          PIC S9(9) COMP VALUE ZERO.
018900     05  WK-TRIP-SEL-COUNT          PIC S9(9) COMP VALUE ZERO.
019000     05  WK-REJECT-COUNT            PIC S9(9) COMP VALUE ZERO.
019100     05  FILLER                     PIC X(01) VALUE SPACE.
019200
019300*---------------------------------------------------------------
019400*    delimiter and marker literals - kept as named constants
019500*    rather than literals scattered through the PROCEDURE
019600*    DIVISION, the way the shop has always preferred it
019700 01  WK-TAB-CHAR                    PIC X VALUE X'09'.
019800 01  WK-CR-CHAR                     PIC X VALUE X'0D'.
019900 01  WK-LF-CHAR                     PIC X VALUE X'0A'.
020000 01  WK-QUOTE-CHAR                  PIC X VALUE '"'.
020100*    TK-0074 - the phrase that flags a reimbursement row; must
020200*    match the first 23 bytes of the sanitized bank-account
020300*    text, upper-cased, or the row is an ordinary invoice
020400 01  WK-REIMBURSEMENT-MARKER        PIC X(23) VALUE
020500     'EXPENSES REIMBURSEMENT'.
020600 01  WK-EMPLOYEE-WORD               PIC X(8) VALUE 'EMPLOYEE'.
020700 01  WK-PLN-PREFIX                  PIC X(3) VALUE 'PLN'.
020800 01  WK-STATUS-PENDING              PIC X(12) VALUE 'PENDING'.
020900 01  WK-STATUS-TOPAY                PIC X(12) VALUE 'TO PAY'.
021000
021100*---------------------------------------------------------------
021200*    output file-name build area (date-stamped rename, the
021300*    same technique the old submit-invoices program used to
021400*    stamp its per-customer print files) - the working file is
021500*    always written under the fixed name XFEROUT and renamed to
021600*    the date-stamped name only after it is closed clean
021700 01  OLD-FILENAME                   PIC X(30) VALUE 'XFEROUT'.
021800 01  NEW-FILENAME                   PIC X(30) VALUE SPACE.
021900 01  WK-RUN-DATE-TIME               PIC X(21) VALUE SPACE.
022000 01  WK-RUN-DATE-TIME-PARTS REDEFINES WK-RUN-DATE-TIME.
022100     05  WK-RUN-YYYY                PIC 9(4).
022200     05  WK-RUN-MM                  PIC 9(2).
022300     05  WK-RUN-DD                  PIC 9(2).
022400     05  FILLER                     PIC X(13).
022500*    the file name wants DD-MM-YYYY order, the reverse of the
022600*    CURRENT-DATE order above, hence the separate group
022700 01  WK-FILENAME-DATE.
022800     05  WK-FN-DD                   PIC 9(2).
022900     05  WK-FN-MM                   PIC 9(2).
023000     05  WK-FN-YYYY                 PIC 9(4).
023100     05  FILLER                     PIC X(01) VALUE SPACE.
023200
023300*---------------------------------------------------------------
023400*    generic text scratch area, used to sanitize (collapse
023500*    CR/LF, trim) whatever field is currently being processed;
023600*    every paragraph that calls 810-SANITIZE-FIELD leaves its
023700*    result sitting in WK-SCRATCH-TEXT for the caller to MOVE
023800*    out before the next field overwrites it
023900 01  WK-SCRATCH.
024000     05  WK-SCRATCH-LEN             PIC S9(4) COMP VALUE ZERO.
024100     05  WK-SCRATCH-TEXT            PIC X(200) VALUE SPACE.
024200     05  FILLER                     PIC X(01) VALUE SPACE.
024300*    character-array view used by the trim scan paragraphs to
024400*    walk WK-SCRATCH-TEXT one byte at a time
024500 01  WK-SCRATCH-CHARS REDEFINES WK-SCRATCH.
024600     05  FILLER                     PIC S9(4) COMP.
024700     05  WK-SCRATCH-CHAR            PIC X(1) OCCURS 200 TIMES.
024800 01  WK-SCRATCH-HOLD                PIC X(200) VALUE SPACE.
024900
025000*---------------------------------------------------------------
025100*    amount-reformat scratch area - separate from WK-SCRATCH
025200*    above because 800-REFORMAT-AMOUNT is called from inside
025300*    220/320-BUILD-XFER while WK-SCRATCH-TEXT is still needed
025400*    for the field the caller is in the middle of sanitizing
025500 01  WK-AMT-SCRATCH.
025600     05  WK-AMT-LEN                 PIC S9(4) COMP VALUE ZERO.
025700     05  WK-AMT-TEXT                PIC X(30) VALUE SPACE.
025800     05  FILLER                     PIC X(01) VALUE SPACE.
025900 01  WK-AMT-CHARS REDEFINES WK-AMT-SCRATCH.
026000     05  FILLER                     PIC S9(4) COMP.
026100     05  WK-AMT-CHAR                PIC X(1) OCCURS 30 TIMES.
026200 01  WK-AMT-OUT-TEXT                PIC X(20) VALUE SPACE.
026300 01  WK-AMT-OUT-LEN                 PIC S9(4) COMP VALUE ZERO.
026400 01  WK-AMT-IDX                     PIC S9(4) COMP VALUE ZERO.
026500*    TK-0037 - whichever of comma/dot appears LAST in the
026600*    string is the decimal point; the other one, if present,
026700*    is a thousands separator and gets dropped
026800 01  WK-SEP-POS-COMMA               PIC S9(4) COMP VALUE ZERO.
026900 01  WK-SEP-POS-DOT                 PIC S9(4) COMP VALUE ZERO.
027000 01  WK-SEP-POS                     PIC S9(4) COMP VALUE ZERO.
027100
027200*---------------------------------------------------------------
027300*    TK-0074 - reimbursement marker parse area; the sanitized
027400*    bank-account text is split on spaces into a small word
027500*    table so the paragraphs below can walk it looking for the
027600*    EMPLOYEE anchor word and the trailing digit groups
027700 01  WK-MARKER-WORDS-SRC            PIC X(200) VALUE SPACE.
027800 01  WK-MARKER-WORDS.
027900     05  WK-MARKER-WORD-COUNT       PIC S9(4) COMP VALUE ZERO.
028000     05  WK-MARKER-WORD OCCURS 30 TIMES PIC X(20).
028100     05  FILLER                     PIC X(01) VALUE SPACE.
028200 01  WK-MW-IDX                      PIC S9(4) COMP VALUE ZERO.
028300 01  WK-EMPLOYEE-POS                PIC S9(4) COMP VALUE ZERO.
028400 01  WK-DIGITGRP-START              PIC S9(4) COMP VALUE ZERO.
028500 01  WK-LOOP-START                  PIC S9(4) COMP VALUE ZERO.
028600 01  WK-NAME-BUILD                  PIC X(60) VALUE SPACE.
028700
028800*---------------------------------------------------------------
028900*    invoice / trip working records and output detail - one
029000*    copybook per record shape, the shop's usual granularity
029100 COPY COPYLIB-INVIN.
029200 COPY COPYLIB-TRIPIN.
029300 COPY COPYLIB-XFEROUT.
029400 COPY COPYLIB-RJCTLOG.
029500
029600 LINKAGE SECTION.
029700*---------------------------------------------------------------
029800*    (none - PbsTransferGen is the command-line entry point)
029900
030000***************************************************************
030100 PROCEDURE DIVISION.
030200***************************************************************
030300*    top-level driver - open everything, drain the invoice
030400*    stream, drain the trip stream if it is there, close and
030500*    rename the output, then stop; nothing here has changed
030600*    shape since ReadBG except the second PERFORM for the trip
030700*    stream, added under TK-0011
030800 0000-MAIN.
030900*    the run is nothing more than these four steps in order -
031000*    get ready, drain the invoice export, drain the trip export,
031100*    close up and hand the finished feed its final name; either
031200*    export file may legitimately be missing this run, which is
031300*    why 100-INIT tests for each one before 0000-MAIN bothers
031400*    performing the paragraph that reads it
031500
031600     PERFORM 100-INIT
031700     PERFORM 200-PROCESS-INVOICE-FILE
031800         THRU 200-PROCESS-INVOICE-FILE-EXIT
031900         UNTIL WK-INVIN-EOF
032000     IF WK-TRIPIN-AVAILABLE
032100         PERFORM 300-PROCESS-TRIP-FILE
032200             THRU 300-PROCESS-TRIP-FILE-EXIT
032300             UNTIL WK-TRIPIN-EOF
032400     END-IF
032500     PERFORM 950-CLOSE-AND-RENAME
032600
032700     GOBACK
032800     .
032900
033000***************************************************************
033100*    100-INIT - open the feeds and the working output file,
033200*    work out the date-stamped name the output will be renamed
033300*    to at the end, and prime both read loops with their first
033400*    record so the PERFORM ... UNTIL tests in 0000-MAIN see a
033500*    correct EOF flag before the loop body ever runs
033600 100-INIT.
033700*    WK-INVIN-AVAILABLE and WK-TRIPIN-AVAILABLE are set here from
033800*    a plain file-existence probe (OPEN INPUT / test the status /
033900*    CLOSE) rather than from any control card, because finance's
034000*    nightly job does not always produce both exports on the same
034100*    run - a trip-free week is normal, not an error condition
034200     MOVE FUNCTION CURRENT-DATE TO WK-RUN-DATE-TIME
034300     MOVE WK-RUN-DD              TO WK-FN-DD
034400     MOVE WK-RUN-MM              TO WK-FN-MM
034500     MOVE WK-RUN-YYYY            TO WK-FN-YYYY
034600
034700     OPEN OUTPUT XFEROUT-FILE
034800     OPEN INPUT  INVIN-FILE
034900
035000     IF NOT WK-INVIN-OK
035100         DISPLAY 'PbsTransferGen - OPEN FILE ERROR - INVOICE-FEED'
035200         DISPLAY 'FILE STATUS IS ' WK-INVIN-STATUS
035300         SET WK-INVIN-EOF TO TRUE
035400     ELSE
035500*        prime the loop and drop the header row
035600         READ INVIN-FILE AT END SET WK-INVIN-EOF TO TRUE END-READ
035700         MOVE ZERO TO WK-INVOICE-ROW-COUNT
035800     END-IF
035900
036000     OPEN INPUT TRIPIN-FILE
036100     IF WK-TRIPIN-OK
036200         SET WK-TRIPIN-AVAILABLE TO TRUE
036300         READ TRIPIN-FILE AT END
036400             SET WK-TRIPIN-EOF TO TRUE
036500         END-READ
036600     ELSE
036700*        TK-0155 - the trip export is optional; no file is not     TK-0155
036800*        an error, it just means no trip rows go out
036900         SET WK-TRIPIN-EOF TO TRUE
037000     END-IF
037100     .
037200
037300***************************************************************
037400*    200-PROCESS-INVOICE-FILE - one call per invoice row; the
037500*    first call only discards the header line, every call after
037600*    that unstrings, selects, validates and (if it survives all
037700*    three) builds and writes an output row, then reads ahead
037800*    for the next call
037900 200-PROCESS-INVOICE-FILE.
038000*    one PLN invoice export row in, at most one transfer-feed row
038100*    out; a row that fails 250-VALIDATE-INVOICE-ROW goes to the
038200*    reject log instead and is never written to XFEROUT at all
038300
038400     ADD 1 TO WK-INVOICE-ROW-COUNT
038500     IF WK-INVOICE-ROW-COUNT = 1
038600*        header row - skip it, read the first real row
038700         READ INVIN-FILE AT END SET WK-INVIN-EOF TO TRUE END-READ
038800         GO TO 200-PROCESS-INVOICE-FILE-EXIT
038900     END-IF
039000
039100     PERFORM 210-UNSTRING-INVOICE-ROW
039200     PERFORM 230-SELECT-INVOICE-ROW
039300
039400     IF WK-ROW-SELECTED
039500*    a row that PLN status alone would let through can still be
039600*    thrown out here on width/format grounds, so SELECTED and
039700*    VALID are kept as two separate switches rather than one
039800         PERFORM 250-VALIDATE-INVOICE-ROW
039900         IF WK-ROW-VALID
040000             PERFORM 220-BUILD-INVOICE-XFER
040100             ADD 1 TO WK-INVOICE-SEL-COUNT
040200         END-IF
040300     END-IF
040400
040500     READ INVIN-FILE AT END SET WK-INVIN-EOF TO TRUE END-READ
040600     .
040700 200-PROCESS-INVOICE-FILE-EXIT.
040800     EXIT.
040900
041000***************************************************************
041100*    210-UNSTRING-INVOICE-ROW - splits the raw tab-delimited
041200*    line into the six columns this program cares about; any
041300*    columns beyond the sixth (there may be more in the export)
041400*    are simply left unconsumed by the UNSTRING
041500 210-UNSTRING-INVOICE-ROW.
041600*    the six columns landing in INVIN-ROW below are the only ones
041700*    this program reads out of the export; whatever else finance
041800*    puts on the line after column six is simply never touched
041900
042000     MOVE SPACE TO INVIN-ROW
042100     UNSTRING INVIN-LINE DELIMITED BY WK-TAB-CHAR
042200         INTO INVIN-COMPANY-NAME
042300              INVIN-BANK-ACCOUNT
042400              INVIN-DESCRIPTION
042500              INVIN-INVOICE-NUMBER
042600              INVIN-AMOUNT-TEXT
042700              INVIN-STATUS
042800         ON OVERFLOW CONTINUE
042900     END-UNSTRING
043000     .
043100
043200***************************************************************
043300*    220-BUILD-INVOICE-XFER - sanitize the fields we actually
043400*    use, unpack a reimbursement marker if there is one, and
043500*    map the result to the output layout.  TK-0362 - the bank-
043600*    account column is sanitized into the full-width scratch
043700*    field WK-BANKTEXT-FULL (150 bytes, the same width as the
043800*    input column) before it is ever narrowed to the 40-byte
043900*    ID-ACCOUNT; the reimbursement scan in 240-CHECK-
044000*    REIMBURSEMENT reads WK-BANKTEXT-FULL, not ID-ACCOUNT, so a
044100*    long marker sentence is no longer cut off at 40 bytes
044200 220-BUILD-INVOICE-XFER.
044300*    TK-0362 - WK-BANKTEXT-FULL is filled in here, straight off the
044400*    sanitized (but not yet width-narrowed) bank-account text, so
044500*    240-CHECK-REIMBURSEMENT downstream always has the complete
044600*    marker sentence to search - ID-ACCOUNT itself is cut to the
044700*    40-byte output width right below and must never again be used
044800*    as a source for parsing
044900     MOVE INVIN-COMPANY-NAME TO WK-SCRATCH-TEXT
045000     PERFORM 810-SANITIZE-FIELD
045100     MOVE WK-SCRATCH-TEXT(1:60) TO ID-PAYEE-NAME
045200
045300     MOVE INVIN-BANK-ACCOUNT TO WK-SCRATCH-TEXT
045400     PERFORM 810-SANITIZE-FIELD
045500     MOVE WK-SCRATCH-TEXT(1:150) TO WK-BANKTEXT-FULL
045600     MOVE WK-SCRATCH-TEXT(1:40) TO ID-ACCOUNT
045700
045800     MOVE INVIN-DESCRIPTION TO WK-SCRATCH-TEXT
045900     PERFORM 810-SANITIZE-FIELD
046000     MOVE WK-SCRATCH-TEXT(1:120) TO INVIN-DESCRIPTION
046100
046200     MOVE INVIN-INVOICE-NUMBER TO WK-SCRATCH-TEXT
046300     PERFORM 810-SANITIZE-FIELD
046400     MOVE WK-SCRATCH-TEXT(1:30) TO INVIN-INVOICE-NUMBER
046500
046600     MOVE 'N' TO ID-IS-REIMBURSEMENT-SW
046700     MOVE INVIN-INVOICE-NUMBER TO ID-TITLE
046800     PERFORM 240-CHECK-REIMBURSEMENT
046900
047000     MOVE INVIN-AMOUNT-TEXT TO WK-AMT-TEXT
047100     PERFORM 800-REFORMAT-AMOUNT
047200     MOVE WK-AMT-OUT-TEXT(1:20) TO ID-AMOUNT-TEXT
047300
047400     MOVE SPACE                   TO XFEROUT-DETAIL
047500     MOVE ID-ACCOUNT              TO XO-BANK-ACCOUNT
047600     MOVE ID-PAYEE-NAME           TO XO-PAYEE-NAME
047700     MOVE ID-TITLE                TO XO-TITLE
047800     MOVE FUNCTION NUMVAL(ID-AMOUNT-TEXT) TO XO-AMOUNT
047900
048000     PERFORM 900-WRITE-XFER
048100     .
048200
048300***************************************************************
048400*    230-SELECT-INVOICE-ROW - a row goes out only when the
048500*    amount carries the PLN prefix (after trimming) and the
048600*    status is exactly PENDING or TO PAY; every other status
048700*    (PAID, CANCELLED, whatever finance is using this month)
048800*    is silently left out of the output, not rejected
048900 230-SELECT-INVOICE-ROW.
049000*    a row that is not in PLN, or that carries any status other
049100*    than PENDING/TO PAY, is not an error - it is just not this
049200*    program's job to pay it, so it is left off the output feed
049300*    without ever touching the reject log
049400     MOVE 'N' TO WK-ROW-SELECTED-SW
049500     MOVE INVIN-AMOUNT-TEXT TO WK-SCRATCH-TEXT
049600     PERFORM 810-SANITIZE-FIELD
049700
049800     IF WK-SCRATCH-TEXT(1:3) = WK-PLN-PREFIX
049900*        TK-0374 - the status column gets the same trim/CR-LF-
050000*        collapse treatment as the amount column above before the
050100*        exact compare below; an untrimmed status (a stray
050200*        trailing blank, or an embedded CR/LF the same as TK-0301
050300*        fixed for the amount text) used to fail the compare
050400*        silently and drop a payable row with no reject-log entry
050500         MOVE INVIN-STATUS TO WK-SCRATCH-TEXT
050600         PERFORM 810-SANITIZE-FIELD
050700         MOVE WK-SCRATCH-TEXT(1:30) TO WK-AMT-TEXT
050800         IF WK-AMT-TEXT(1:12) = WK-STATUS-PENDING
050900            OR WK-AMT-TEXT(1:12) = WK-STATUS-TOPAY
051000             SET WK-ROW-SELECTED TO TRUE
051100         END-IF
051200     END-IF
051300
051400
051500***************************************************************
051600*    240-CHECK-REIMBURSEMENT - look for the reimbursement
051700*    marker phrase, then try to pull an employee name and a
051800*    2+4+4+4+4+4+4 digit account number out of the free text
051900*    after it.  TK-0362 - this now scans WK-BANKTEXT-FULL (the
052000*    full sanitized bank-account column) instead of the already
052100*    -truncated 40-byte ID-ACCOUNT; a marker sentence like
052200*    "Expenses reimbursement to the employee Jane Doe 12 3456
052300*    7890 1234 5678 9012 3456" runs to 80-odd bytes and the old
052400*    logic lost the employee name and every digit group past
052500*    the cut point, so 246-CHECK-DIGIT-GROUPS could never find
052600*    seven trailing words and the row went out as a plain
052700*    invoice with the marker sentence sitting in the account
052800*    field instead of a real bank account
052900 240-CHECK-REIMBURSEMENT.
053000     MOVE FUNCTION UPPER-CASE(WK-BANKTEXT-FULL(1:23))
053100                                    TO WK-SCRATCH-TEXT(1:23)
053200
053300     IF WK-SCRATCH-TEXT(1:23) NOT = WK-REIMBURSEMENT-MARKER
053400         GO TO 240-CHECK-REIMBURSEMENT-EXIT
053500     END-IF
053600
053700     MOVE FUNCTION UPPER-CASE(WK-BANKTEXT-FULL)
053800                                    TO WK-MARKER-WORDS-SRC
053900     PERFORM 242-SPLIT-MARKER-WORDS
054000
054100     PERFORM 244-FIND-EMPLOYEE-WORD
054200     IF WK-EMPLOYEE-FOUND
054300         PERFORM 246-CHECK-DIGIT-GROUPS
054400         IF WK-DIGITGRP-OK
054500             PERFORM 248-UNPACK-REIMBURSEMENT
054600         END-IF
054700     END-IF
054800     .
054900 240-CHECK-REIMBURSEMENT-EXIT.
055000     EXIT.
055100
055200***************************************************************
055300*    242-SPLIT-MARKER-WORDS - one UNSTRING call, splitting the
055400*    upper-cased marker text on runs of spaces into a table of
055500*    up to 20 words; TALLYING IN gives us the actual word count
055600*    without a separate counting pass
055700 242-SPLIT-MARKER-WORDS.
055800*    UNSTRING's TALLYING IN option counts however many of the
055900*    twenty destination fields actually received a word, which is
056000*    exactly the word count 244-/246- need and saves a separate
056100*    counting loop over the table
056200
056300     MOVE ZERO TO WK-MARKER-WORD-COUNT
056400     MOVE SPACE TO WK-MARKER-WORDS
056500     UNSTRING WK-MARKER-WORDS-SRC DELIMITED BY ALL SPACE
056600         INTO WK-MARKER-WORD(1)  WK-MARKER-WORD(2)
056700              WK-MARKER-WORD(3)  WK-MARKER-WORD(4)
056800              WK-MARKER-WORD(5)  WK-MARKER-WORD(6)
056900              WK-MARKER-WORD(7)  WK-MARKER-WORD(8)
057000              WK-MARKER-WORD(9)  WK-MARKER-WORD(10)
057100              WK-MARKER-WORD(11) WK-MARKER-WORD(12)
057200              WK-MARKER-WORD(13) WK-MARKER-WORD(14)
057300              WK-MARKER-WORD(15) WK-MARKER-WORD(16)
057400              WK-MARKER-WORD(17) WK-MARKER-WORD(18)
057500              WK-MARKER-WORD(19) WK-MARKER-WORD(20)
057600         TALLYING IN WK-MARKER-WORD-COUNT
057700         ON OVERFLOW CONTINUE
057800     END-UNSTRING
057900     .
058000
058100***************************************************************
058200*    244-FIND-EMPLOYEE-WORD - scan the word table front to back
058300*    for the literal word EMPLOYEE; its position marks where
058400*    the employee's name starts and, indirectly, how many
058500*    words are left for 246-CHECK-DIGIT-GROUPS to examine
058600 244-FIND-EMPLOYEE-WORD.
058700*    a marker sentence with no EMPLOYEE word at all is not treated
058800*    as an error here - WK-EMPLOYEE-FOUND-SW simply stays 'N' and
058900*    240-CHECK-REIMBURSEMENT falls through without unpacking
059000
059100     MOVE 'N' TO WK-EMPLOYEE-FOUND-SW
059200     MOVE ZERO TO WK-EMPLOYEE-POS
059300     PERFORM 244A-CHECK-ONE-WORD
059400         VARYING WK-MW-IDX FROM 1 BY 1
059500         UNTIL WK-MW-IDX > WK-MARKER-WORD-COUNT
059600            OR WK-EMPLOYEE-FOUND
059700     .
059800 244A-CHECK-ONE-WORD.
059900*    PERFORM VARYING body for 244- above; one word compared per
060000*    call, the loop stops itself once WK-EMPLOYEE-FOUND goes on
060100     IF WK-MARKER-WORD(WK-MW-IDX) = WK-EMPLOYEE-WORD
060200         MOVE WK-MW-IDX TO WK-EMPLOYEE-POS
060300         SET WK-EMPLOYEE-FOUND TO TRUE
060400     END-IF
060500     .
060600
060700***************************************************************
060800*    246-CHECK-DIGIT-GROUPS - the last seven words must be a
060900*    2-digit group followed by six 4-digit groups (the space-
061000*    grouped account number the way finance types it in); if
061100*    fewer than seven words remain after the EMPLOYEE word, or
061200*    any of the seven groups is not a clean digit-plus-blank
061300*    field, the reimbursement is rejected and the row falls
061400*    back to being treated as an ordinary invoice
061500 246-CHECK-DIGIT-GROUPS.
061600*    the 2-digit lead group and the six 4-digit groups after it
061700*    are the shape finance's payroll system always uses for a
061800*    Polish bank account once it is broken into blocks; anything
061900*    that does not match this shape falls back to plain-invoice
062000*    handling rather than aborting the row
062100     MOVE 'N' TO WK-DIGITGRP-OK-SW
062200     IF WK-MARKER-WORD-COUNT - WK-EMPLOYEE-POS < 7
062300         GO TO 246-CHECK-DIGIT-GROUPS-EXIT
062400     END-IF
062500
062600     COMPUTE WK-DIGITGRP-START = WK-MARKER-WORD-COUNT - 6
062700
062800     IF WK-MARKER-WORD(WK-DIGITGRP-START)(1:2) IS NUMERIC
062900        AND WK-MARKER-WORD(WK-DIGITGRP-START)(3:1) = SPACE
063000         SET WK-DIGITGRP-OK TO TRUE
063100     END-IF
063200
063300     IF WK-DIGITGRP-OK
063400         COMPUTE WK-LOOP-START = WK-DIGITGRP-START + 1
063500         PERFORM 246A-CHECK-ONE-GROUP
063600             VARYING WK-MW-IDX FROM WK-LOOP-START BY 1
063700             UNTIL WK-MW-IDX > WK-MARKER-WORD-COUNT
063800     END-IF
063900     .
064000 246-CHECK-DIGIT-GROUPS-EXIT.
064100     EXIT.
064200
064300 246A-CHECK-ONE-GROUP.
064400*    PERFORM VARYING body for 246- above; any single group that
064500*    fails the 4-digit-plus-blank test turns the whole check off,
064600*    even though the loop keeps running through the rest of the
064700*    groups - a wasted pass, but a harmless one
064800     IF WK-MARKER-WORD(WK-MW-IDX)(1:4) NOT NUMERIC
064900        OR WK-MARKER-WORD(WK-MW-IDX)(5:1) NOT = SPACE
065000         MOVE 'N' TO WK-DIGITGRP-OK-SW
065100     END-IF
065200     .
065300
065400***************************************************************
065500*    248-UNPACK-REIMBURSEMENT - replace the payee, account and
065600*    title with the values extracted from the marker sentence;
065700*    the employee name is every word between EMPLOYEE and the
065800*    first digit group, rejoined with single blanks, and the
065900*    account number is the seven digit groups rejoined the same
066000*    way (still space-separated - the bank's upload format
066100*    wants the grouped form, not a run of 22 bare digits)
066200 248-UNPACK-REIMBURSEMENT.
066300*    this paragraph only ever runs once both 244- and 246- have
066400*    already agreed the row is a genuine reimbursement, so none of
066500*    the moves below need their own defensive checks
066600     MOVE SPACE TO WK-NAME-BUILD
066700     COMPUTE WK-LOOP-START = WK-EMPLOYEE-POS + 1
066800     PERFORM 248A-APPEND-NAME-WORD
066900         VARYING WK-MW-IDX FROM WK-LOOP-START BY 1
067000         UNTIL WK-MW-IDX >= WK-DIGITGRP-START
067100     MOVE WK-NAME-BUILD TO ID-PAYEE-NAME
067200
067300     MOVE SPACE TO WK-SCRATCH-TEXT
067400     STRING WK-MARKER-WORD(WK-DIGITGRP-START)   DELIMITED BY SPACE
067500            ' '                                 DELIMITED BY SIZE
067600            WK-MARKER-WORD(WK-DIGITGRP-START +1)
067700             DELIMITED BY SPACE
067800            ' '                                 DELIMITED BY SIZE
067900            WK-MARKER-WORD(WK-DIGITGRP-START +2)
068000             DELIMITED BY SPACE
068100            ' '                                 DELIMITED BY SIZE
068200            WK-MARKER-WORD(WK-DIGITGRP-START +3)
068300             DELIMITED BY SPACE
068400            ' '                                 DELIMITED BY SIZE
068500            WK-MARKER-WORD(WK-DIGITGRP-START +4)
068600             DELIMITED BY SPACE
068700            ' '                                 DELIMITED BY SIZE
068800            WK-MARKER-WORD(WK-DIGITGRP-START +5)
068900             DELIMITED BY SPACE
069000            ' '                                 DELIMITED BY SIZE
069100            WK-MARKER-WORD(WK-DIGITGRP-START +6)
069200             DELIMITED BY SPACE
069300       INTO WK-SCRATCH-TEXT
069400     END-STRING
069500     MOVE WK-SCRATCH-TEXT(1:40) TO ID-ACCOUNT
069600
069700     MOVE SPACE TO ID-TITLE
069800     STRING 'Reimbursement - '   DELIMITED BY SIZE
069900            INVIN-DESCRIPTION    DELIMITED BY SIZE
070000       INTO ID-TITLE
070100     END-STRING
070200
070300     SET ID-IS-REIMBURSEMENT TO TRUE
070400     .
070500
070600 248A-APPEND-NAME-WORD.
070700*    PERFORM VARYING body for 248- above; the first word starts
070800*    WK-NAME-BUILD outright, every word after that is appended
070900*    with a single joining blank
071000     IF WK-NAME-BUILD = SPACE
071100         MOVE WK-MARKER-WORD(WK-MW-IDX) TO WK-NAME-BUILD
071200     ELSE
071300         STRING WK-NAME-BUILD           DELIMITED BY SPACE
071400                ' '                     DELIMITED BY SIZE
071500                WK-MARKER-WORD(WK-MW-IDX) DELIMITED BY SPACE
071600           INTO WK-NAME-BUILD
071700         END-STRING
071800     END-IF
071900     .
072000
072100***************************************************************
072200*    250-VALIDATE-INVOICE-ROW - a row missing any required
072300*    field is skipped, not fatal to the run; it is logged to
072400*    the reject file via PbsRejectLog and the row count for the
072500*    invoice stream is not bumped, so the operator can see the
072600*    difference between "not selected" and "rejected" in the
072700*    end-of-run DISPLAY totals
072800 250-VALIDATE-INVOICE-ROW.
072900*    every test below sets WK-REJECT-REASON before turning the
073000*    switch off, so RJCTLOGFILE always shows why a row failed,
073100*    never merely that it did
073200     SET WK-ROW-VALID TO TRUE
073300     IF INVIN-COMPANY-NAME = SPACE
073400        OR INVIN-BANK-ACCOUNT = SPACE
073500        OR INVIN-DESCRIPTION = SPACE
073600        OR INVIN-INVOICE-NUMBER = SPACE
073700        OR INVIN-AMOUNT-TEXT = SPACE
073800         MOVE 'N' TO WK-ROW-VALID-SW
073900         MOVE 'INVOICE'          TO RJ-SOURCE-STREAM
074000         MOVE WK-INVOICE-ROW-COUNT TO RJ-ROW-NUMBER
074100         MOVE 'MISSING REQUIRED FIELD' TO RJ-REASON
074200         CALL 'PbsRejectLog' USING WR-REJECT-ENTRY
074300         ADD 1 TO WK-REJECT-COUNT
074400     END-IF
074500     .
074600
074700***************************************************************
074800*    300-PROCESS-TRIP-FILE - the business-trip mirror of
074900*    200-PROCESS-INVOICE-FILE; the only extra step is the TK-
075000*    0119 quote-balance check in 305-DEQUOTE-TRIP-ROW, needed
075100*    because the trip export sometimes carries an embedded line
075200*    break inside a quoted free-text field
075300 300-PROCESS-TRIP-FILE.
075400*    this paragraph is only ever reached when WK-TRIPIN-AVAILABLE
075500*    is on, so there is no need to test it again here
075600
075700     ADD 1 TO WK-TRIP-ROW-COUNT
075800     IF WK-TRIP-ROW-COUNT = 1
075900         READ TRIPIN-FILE AT END
076000             SET WK-TRIPIN-EOF TO TRUE
076100         END-READ
076200         GO TO 300-PROCESS-TRIP-FILE-EXIT
076300     END-IF
076400
076500     PERFORM 305-DEQUOTE-TRIP-ROW
076600     PERFORM 310-UNSTRING-TRIP-ROW
076700     PERFORM 330-SELECT-TRIP-ROW
076800
076900     IF WK-ROW-SELECTED
077000*    a row that PLN status alone would let through can still be
077100*    thrown out here on width/format grounds, so SELECTED and
077200*    VALID are kept as two separate switches rather than one
077300         PERFORM 350-VALIDATE-TRIP-ROW
077400         IF WK-ROW-VALID
077500             PERFORM 320-BUILD-TRIP-XFER
077600             ADD 1 TO WK-TRIP-SEL-COUNT
077700         END-IF
077800     END-IF
077900
078000     READ TRIPIN-FILE AT END SET WK-TRIPIN-EOF TO TRUE END-READ
078100     .
078200 300-PROCESS-TRIP-FILE-EXIT.
078300     EXIT.
078400
078500***************************************************************
078600 305-DEQUOTE-TRIP-ROW.
078700*    an unbalanced quote count means the reporting tool wrapped
078800*    the free-text expense description across two physical lines;
078900*    305A- pulls the next line in and glues it back together
079000*    TK-0119 - tolerate a quoted field that carries an embedded    TK-0119
079100*    line break by reading on while the quote count is odd
079200*    (i.e. the closing quote has not been seen yet).  A line
079300*    with an even number of double quotes is a complete row;
079400*    an odd count means the row's free-text field opened a
079500*    quote that has not yet been closed, so the next physical
079600*    line is really a continuation of this same row and gets
079700*    folded in with a single blank in place of the line break
079800     MOVE ZERO TO WK-SCR-IDX
079900     INSPECT TRIPIN-LINE TALLYING WK-SCR-IDX
080000             FOR ALL WK-QUOTE-CHAR
080100     PERFORM 305B-CHECK-QUOTE-BALANCE
080200     PERFORM 305A-READ-CONTINUATION
080300         UNTIL WK-QUOTE-BALANCED
080400            OR WK-TRIPIN-EOF
080500     .
080600 305A-READ-CONTINUATION.
080700*    the blank inserted between the two halves of the row replaces
080800*    the line break that split them - it is not perfect (a genuine
080900*    line break inside the quoted text becomes a single space) but
081000*    it is close enough for the free-text field this touches
081100*    pulled in one more physical line and re-tallied the quote
081200*    count; loops back around in 305-DEQUOTE-TRIP-ROW until the
081300*    count comes out even or the file runs out
081400     READ TRIPIN-FILE AT END SET WK-TRIPIN-EOF TO TRUE END-READ
081500     IF NOT WK-TRIPIN-EOF
081600         STRING TRIPIN-LINE DELIMITED BY SIZE
081700                ' '         DELIMITED BY SIZE
081800                TRIPIN-LINE DELIMITED BY SIZE
081900           INTO TRIPIN-LINE
082000         END-STRING
082100         INSPECT TRIPIN-LINE TALLYING WK-SCR-IDX
082200                 FOR ALL WK-QUOTE-CHAR
082300         PERFORM 305B-CHECK-QUOTE-BALANCE
082400     END-IF
082500     .
082600***************************************************************
082700 305B-CHECK-QUOTE-BALANCE.
082800*    PERFORM VARYING body for 305- above; counts quote marks one
082900*    character at a time since INSPECT ... TALLYING would count a
083000*    doubled quote as two instead of the escaped single it is
083100*    an even quote count means the closing quote has been seen;
083200*    FUNCTION MOD is not used here on purpose - the shop's
083300*    compiler predates it - so the odd/even test is a plain
083400*    DIVIDE ... REMAINDER, the way this program has always
083500*    worked out a remainder
083600     MOVE 'N' TO WK-QUOTE-BALANCED-SW
083700     DIVIDE WK-SCR-IDX BY 2 GIVING WK-QUOTE-DIV
083800                              REMAINDER WK-QUOTE-REM
083900     IF WK-QUOTE-REM = ZERO
084000         SET WK-QUOTE-BALANCED TO TRUE
084100     END-IF
084200     .
084300
084400***************************************************************
084500*    310-UNSTRING-TRIP-ROW - splits the (now dequoted) trip row
084600*    into its five tab-delimited columns; mirrors 210-UNSTRING-
084700*    INVOICE-ROW's approach exactly, just with a different
084800*    column list
084900 310-UNSTRING-TRIP-ROW.
085000*    by the time this paragraph runs, 305-DEQUOTE-TRIP-ROW has
085100*    already folded any embedded line break out of TRIPIN-LINE, so
085200*    the UNSTRING below never has to worry about a short field
085300
085400     MOVE SPACE TO TRIPIN-ROW
085500     UNSTRING TRIPIN-LINE DELIMITED BY WK-TAB-CHAR
085600         INTO TRIPIN-NAME
085700              TRIPIN-BANK-ACCOUNT
085800              TRIPIN-AMOUNT-TEXT
085900              TRIPIN-TRIP-NUMBER
086000              TRIPIN-STATUS
086100         ON OVERFLOW CONTINUE
086200     END-UNSTRING
086300     .
086400
086500***************************************************************
086600*    320-BUILD-TRIP-XFER - the trip stream never carries a
086700*    reimbursement marker (the whole row IS a reimbursement),
086800*    so this paragraph is a straight sanitize-and-map with no
086900*    equivalent of 240-CHECK-REIMBURSEMENT
087000 320-BUILD-TRIP-XFER.
087100*    trip reimbursements never carry the payroll marker sentence
087200*    that invoice rows do, so this paragraph has no equivalent of
087300*    240-CHECK-REIMBURSEMENT - the traveller's own account number
087400*    is always the one to pay
087500
087600     MOVE TRIPIN-NAME TO WK-SCRATCH-TEXT
087700     PERFORM 810-SANITIZE-FIELD
087800     MOVE WK-SCRATCH-TEXT(1:60) TO TD-PAYEE-NAME
087900
088000     MOVE TRIPIN-BANK-ACCOUNT TO WK-SCRATCH-TEXT
088100     PERFORM 810-SANITIZE-FIELD
088200     MOVE WK-SCRATCH-TEXT(1:40) TO TD-ACCOUNT
088300
088400     MOVE TRIPIN-TRIP-NUMBER TO WK-SCRATCH-TEXT
088500     PERFORM 810-SANITIZE-FIELD
088600     MOVE WK-SCRATCH-TEXT(1:150) TO TD-TITLE
088700
088800     MOVE TRIPIN-AMOUNT-TEXT TO WK-AMT-TEXT
088900     PERFORM 800-REFORMAT-AMOUNT
089000     MOVE WK-AMT-OUT-TEXT(1:20) TO TD-AMOUNT-TEXT
089100
089200     MOVE SPACE                TO XFEROUT-DETAIL
089300     MOVE TD-ACCOUNT           TO XO-BANK-ACCOUNT
089400     MOVE TD-PAYEE-NAME        TO XO-PAYEE-NAME
089500     MOVE TD-TITLE             TO XO-TITLE
089600     MOVE FUNCTION NUMVAL(TD-AMOUNT-TEXT) TO XO-AMOUNT
089700
089800     PERFORM 900-WRITE-XFER
089900     .
090000
090100***************************************************************
090200*    330-SELECT-TRIP-ROW - the trip-stream twin of 230-SELECT-
090300*    INVOICE-ROW, same PLN-prefix and PENDING/TO PAY test
090400 330-SELECT-TRIP-ROW.
090500*    identical selection rule to 230- above, just against the trip
090600*    stream's own amount and status columns
090700
090800     MOVE 'N' TO WK-ROW-SELECTED-SW
090900     MOVE TRIPIN-AMOUNT-TEXT TO WK-SCRATCH-TEXT
091000     PERFORM 810-SANITIZE-FIELD
091100
091200     IF WK-SCRATCH-TEXT(1:3) = WK-PLN-PREFIX
091300*        TK-0374 - same status sanitize-before-compare fix as
091400*        230-SELECT-INVOICE-ROW above, applied to the trip stream
091500         MOVE TRIPIN-STATUS TO WK-SCRATCH-TEXT
091600         PERFORM 810-SANITIZE-FIELD
091700         MOVE WK-SCRATCH-TEXT(1:30) TO WK-AMT-TEXT
091800         IF WK-AMT-TEXT(1:12) = WK-STATUS-PENDING
091900            OR WK-AMT-TEXT(1:12) = WK-STATUS-TOPAY
092000             SET WK-ROW-SELECTED TO TRUE
092100         END-IF
092200     END-IF
092300     .
092400
092500***************************************************************
092600*    350-VALIDATE-TRIP-ROW - the trip-stream twin of 250-
092700*    VALIDATE-INVOICE-ROW; note the reject stream tag is
092800*    'TRIP', not 'INVOICE', so PbsRejectLog's log line shows
092900*    which feed a bad row came from
093000 350-VALIDATE-TRIP-ROW.
093100*    every failing test sets its own WK-REJECT-REASON text before
093200*    turning WK-ROW-VALID-SW off, exactly as 250- does for the
093300*    invoice side
093400*    mirrors 250-VALIDATE-INVOICE-ROW field for field, against the
093500*    trip export's own column layout
093600
093700     SET WK-ROW-VALID TO TRUE
093800     IF TRIPIN-NAME = SPACE
093900        OR TRIPIN-BANK-ACCOUNT = SPACE
094000        OR TRIPIN-AMOUNT-TEXT = SPACE
094100        OR TRIPIN-TRIP-NUMBER = SPACE
094200         MOVE 'N' TO WK-ROW-VALID-SW
094300         MOVE 'TRIP'             TO RJ-SOURCE-STREAM
094400         MOVE WK-TRIP-ROW-COUNT  TO RJ-ROW-NUMBER
094500         MOVE 'MISSING REQUIRED FIELD' TO RJ-REASON
094600         CALL 'PbsRejectLog' USING WR-REJECT-ENTRY
094700         ADD 1 TO WK-REJECT-COUNT
094800     END-IF
094900     .
095000
095100***************************************************************
095200*    800-REFORMAT-AMOUNT - strip the PLN prefix and surrounding
095300*    blanks, work out which of , or . is the decimal point
095400*    (whichever occurs LAST in the string), drop the other as a
095500*    thousands separator, and collapse any remaining internal
095600*    blanks; leaves the reformatted text in WK-AMT-OUT-TEXT for
095700*    the caller to run through FUNCTION NUMVAL
095800 800-REFORMAT-AMOUNT.
095900*    finance's two export tools do not agree on money formatting -
096000*    one uses a dot for the decimal point and a comma for the
096100*    thousands separator, the other does it the other way round -
096200*    so this paragraph normalizes whichever style shows up into a
096300*    single dot-decimal WK-AMT-OUT-TEXT before it goes to XFEROUT
096400     MOVE WK-AMT-TEXT TO WK-SCRATCH-TEXT
096500     PERFORM 810-SANITIZE-FIELD
096600     MOVE WK-SCRATCH-TEXT(1:30) TO WK-AMT-TEXT
096700
096800     IF WK-AMT-TEXT(1:3) = WK-PLN-PREFIX
096900         MOVE WK-AMT-TEXT(4:27) TO WK-SCRATCH-TEXT(1:27)
097000         MOVE SPACE TO WK-SCRATCH-TEXT(28:173)
097100         PERFORM 810-SANITIZE-FIELD
097200         MOVE WK-SCRATCH-TEXT(1:30) TO WK-AMT-TEXT
097300     END-IF
097400
097500     PERFORM 802-FIND-AMOUNT-LENGTH
097600
097700     MOVE ZERO TO WK-SEP-POS-COMMA WK-SEP-POS-DOT
097800     PERFORM 804-SCAN-SEPARATORS
097900         VARYING WK-AMT-IDX FROM 1 BY 1
098000         UNTIL WK-AMT-IDX > WK-AMT-LEN
098100
098200     IF WK-SEP-POS-COMMA > ZERO AND WK-SEP-POS-DOT > ZERO
098300         IF WK-SEP-POS-DOT > WK-SEP-POS-COMMA
098400             MOVE WK-SEP-POS-DOT TO WK-SEP-POS
098500         ELSE
098600             MOVE WK-SEP-POS-COMMA TO WK-SEP-POS
098700         END-IF
098800     ELSE
098900         IF WK-SEP-POS-COMMA > ZERO
099000             MOVE WK-SEP-POS-COMMA TO WK-SEP-POS
099100         ELSE
099200             MOVE WK-SEP-POS-DOT TO WK-SEP-POS
099300         END-IF
099400     END-IF
099500
099600     MOVE SPACE TO WK-AMT-OUT-TEXT
099700     MOVE ZERO TO WK-AMT-OUT-LEN
099800     PERFORM 806-COPY-AMOUNT-CHAR
099900         VARYING WK-AMT-IDX FROM 1 BY 1
100000         UNTIL WK-AMT-IDX > WK-AMT-LEN
100100     .
100200
100300***************************************************************
100400*    802-FIND-AMOUNT-LENGTH - back-to-front blank scan of
100500*    WK-AMT-CHAR (the REDEFINES char-array view of WK-AMT-TEXT)
100600*    to find the last non-blank position; there is no FUNCTION
100700*    TRIM on this compiler, so every trim in this program is
100800*    done this way
100900 802-FIND-AMOUNT-LENGTH.
101000
101100     MOVE ZERO TO WK-SCR-LAST
101200     PERFORM 802A-CHECK-LAST-AMT-CHAR
101300         VARYING WK-AMT-IDX FROM 30 BY -1
101400         UNTIL WK-AMT-IDX < 1 OR WK-SCR-LAST NOT = ZERO
101500     MOVE WK-SCR-LAST TO WK-AMT-LEN
101600     .
101700 802A-CHECK-LAST-AMT-CHAR.
101800*    PERFORM VARYING body for 802- above, walking backward from
101900*    the end of the field
102000     IF WK-AMT-CHAR(WK-AMT-IDX) NOT = SPACE
102100         MOVE WK-AMT-IDX TO WK-SCR-LAST
102200     END-IF
102300     .
102400
102500***************************************************************
102600*    804-SCAN-SEPARATORS - records the LAST position at which a
102700*    comma appears and the LAST position at which a dot
102800*    appears; 800-REFORMAT-AMOUNT then compares the two to
102900*    decide which one is the real decimal point
103000 804-SCAN-SEPARATORS.
103100
103200     IF WK-AMT-CHAR(WK-AMT-IDX) = ','
103300         MOVE WK-AMT-IDX TO WK-SEP-POS-COMMA
103400     END-IF
103500     IF WK-AMT-CHAR(WK-AMT-IDX) = '.'
103600         MOVE WK-AMT-IDX TO WK-SEP-POS-DOT
103700     END-IF
103800     .
103900
104000***************************************************************
104100*    806-COPY-AMOUNT-CHAR - copies one character of the trimmed
104200*    amount into WK-AMT-OUT-TEXT, turning the chosen separator
104300*    position into a literal decimal point and dropping every
104400*    other comma, dot and blank along the way
104500 806-COPY-AMOUNT-CHAR.
104600
104700     EVALUATE TRUE
104800         WHEN WK-AMT-IDX = WK-SEP-POS
104900             ADD 1 TO WK-AMT-OUT-LEN
105000             MOVE '.' TO WK-AMT-OUT-TEXT(WK-AMT-OUT-LEN:1)
105100         WHEN WK-AMT-CHAR(WK-AMT-IDX) = SPACE
105200             CONTINUE
105300         WHEN WK-AMT-CHAR(WK-AMT-IDX) = ','
105400             CONTINUE
105500         WHEN WK-AMT-CHAR(WK-AMT-IDX) = '.'
105600             CONTINUE
105700         WHEN OTHER
105800             ADD 1 TO WK-AMT-OUT-LEN
105900             MOVE WK-AMT-CHAR(WK-AMT-IDX)
106000                               TO WK-AMT-OUT-TEXT
106100                                  (WK-AMT-OUT-LEN:1)
106200     END-EVALUATE
106300     .
106400
106500***************************************************************
106600*    810-SANITIZE-FIELD - collapse embedded CR/LF to a single
106700*    blank, then trim leading and trailing blanks; operates on
106800*    WK-SCRATCH-TEXT in place and leaves the occupied length in
106900*    WK-SCRATCH-LEN.  Every field this program touches passes
107000*    through here at least once before it is used for anything
107100 810-SANITIZE-FIELD.
107200     INSPECT WK-SCRATCH-TEXT REPLACING ALL WK-CR-CHAR BY SPACE
107300     INSPECT WK-SCRATCH-TEXT REPLACING ALL WK-LF-CHAR BY SPACE
107400
107500     MOVE ZERO TO WK-SCR-FIRST WK-SCR-LAST
107600     PERFORM 811-CHECK-FIRST-CHAR
107700         VARYING WK-SCR-IDX FROM 1 BY 1
107800         UNTIL WK-SCR-IDX > 200 OR WK-SCR-FIRST NOT = ZERO
107900     PERFORM 812-CHECK-LAST-CHAR
108000         VARYING WK-SCR-IDX FROM 200 BY -1
108100         UNTIL WK-SCR-IDX < 1 OR WK-SCR-LAST NOT = ZERO
108200
108300     IF WK-SCR-FIRST = ZERO
108400         MOVE SPACE TO WK-SCRATCH-TEXT
108500         MOVE ZERO TO WK-SCRATCH-LEN
108600     ELSE
108700         COMPUTE WK-SCRATCH-LEN =
108800                 WK-SCR-LAST - WK-SCR-FIRST + 1
108900         MOVE SPACE TO WK-SCRATCH-HOLD
109000         MOVE WK-SCRATCH-TEXT(WK-SCR-FIRST:WK-SCRATCH-LEN)
109100                              TO WK-SCRATCH-HOLD(1:WK-SCRATCH-LEN)
109200         MOVE SPACE TO WK-SCRATCH-TEXT
109300         MOVE WK-SCRATCH-HOLD(1:WK-SCRATCH-LEN)
109400                              TO WK-SCRATCH-TEXT(1:WK-SCRATCH-LEN)
109500     END-IF
109600     .
109700
109800 811-CHECK-FIRST-CHAR.
109900*    PERFORM VARYING body for the forward half of 810- above
110000     IF WK-SCRATCH-CHAR(WK-SCR-IDX) NOT = SPACE
110100         MOVE WK-SCR-IDX TO WK-SCR-FIRST
110200     END-IF
110300     .
110400
110500 812-CHECK-LAST-CHAR.
110600*    PERFORM VARYING body for the backward half of 810- above
110700     IF WK-SCRATCH-CHAR(WK-SCR-IDX) NOT = SPACE
110800         MOVE WK-SCR-IDX TO WK-SCR-LAST
110900     END-IF
111000     .
111100
111200***************************************************************
111300*    900-WRITE-XFER - ';'-delimited, quoted text fields, amount
111400*    left bare - no header row, no control totals, one line per
111500*    row selected, exactly the shape the bank's upload facility
111600*    expects; the four address-line columns and the short-name
111700*    column are always empty, per the bank's own spec, so they
111800*    are written as bare quote pairs
111900 900-WRITE-XFER.
112000*    XO-AMOUNT is a signed numeric field; moving it into the
112100*    edited picture below is what supplies the leading zero
112200*    suppression - the trimming loop that follows only has to
112300*    find where the suppressed blanks end
112400     MOVE XO-AMOUNT TO XFEROUT-AMOUNT-EDIT
112500     MOVE ZERO TO WK-SCR-FIRST
112600     PERFORM 902-FIND-AMOUNT-EDIT-START
112700         VARYING WK-SCR-IDX FROM 1 BY 1
112800         UNTIL WK-SCR-IDX > 18 OR WK-SCR-FIRST NOT = ZERO
112900
113000*    the semicolon-joined, double-quoted layout below is fixed
113100*    by the bank's bulk-transfer import spec - field order and
113200*    quoting must match it exactly or the whole batch is bounced
113300     MOVE SPACE TO XFEROUT-LINE-TEXT
113400     STRING '"' XO-SHORT-NAME     '"' ';'  DELIMITED BY SIZE
113500            '"' XO-BANK-ACCOUNT   '"' ';'  DELIMITED BY SIZE
113600            '"' XO-PAYEE-NAME     '"' ';'  DELIMITED BY SIZE
113700            '"' XO-ADDR-LINE-1    '"' ';'  DELIMITED BY SIZE
113800            '"' XO-ADDR-LINE-2    '"' ';'  DELIMITED BY SIZE
113900            '"' XO-ADDR-LINE-3    '"' ';'  DELIMITED BY SIZE
114000            '"' XO-ADDR-LINE-4    '"' ';'  DELIMITED BY SIZE
114100            '"' XO-TITLE          '"' ';'  DELIMITED BY SIZE
114200            XFEROUT-AMOUNT-EDIT(WK-SCR-FIRST:19)
114300                                            DELIMITED BY SIZE
114400       INTO XFEROUT-LINE-TEXT
114500     END-STRING
114600
114700     WRITE XFEROUT-LINE-REC
114800     IF NOT WK-XFEROUT-OK
114900         DISPLAY 'PbsTransferGen - WRITE ERROR - XFEROUT'
115000         DISPLAY 'FILE STATUS IS ' WK-XFEROUT-STATUS
115100     END-IF
115200     .
115300
115400*    902-FIND-AMOUNT-EDIT-START - trims the leading zero-
115500*    suppression blanks off XFEROUT-AMOUNT-EDIT so the amount
115600*    is written flush left with no leading spaces
115700 902-FIND-AMOUNT-EDIT-START.
115800*    PERFORM VARYING body for 900- above
115900     IF XFEROUT-AMOUNT-EDIT(WK-SCR-IDX:1) NOT = SPACE
116000         MOVE WK-SCR-IDX TO WK-SCR-FIRST
116100     END-IF
116200     .
116300
116400***************************************************************
116500*    950-CLOSE-AND-RENAME - closes every open file, builds the
116600*    date-stamped final name and renames the working output
116700*    file to it (the technique carried over from the old
116800*    submit-invoices program), then displays the run's row
116900*    counts the way every PBS batch job ends its DISPLAY log
117000 950-CLOSE-AND-RENAME.
117100
117200     CLOSE INVIN-FILE
117300     IF WK-TRIPIN-AVAILABLE
117400         CLOSE TRIPIN-FILE
117500     END-IF
117600     CLOSE XFEROUT-FILE
117700
117800     STRING WK-FN-DD   DELIMITED BY SIZE
117900            WK-FN-MM   DELIMITED BY SIZE
118000            WK-FN-YYYY DELIMITED BY SIZE
118100            '_invoice.ebgz' DELIMITED BY SIZE
118200       INTO NEW-FILENAME
118300     END-STRING
118400
118500     CALL 'CBL_RENAME_FILE' USING OLD-FILENAME
118600                                   NEW-FILENAME
118700                       RETURNING RETURN-CODE
118800
118900     IF RETURN-CODE NOT = 0
119000         DISPLAY 'PbsTransferGen - RENAME FAILED - RETURN-CODE '
119100                 RETURN-CODE
119200     END-IF
119300
119400     DISPLAY 'PbsTransferGen - INVOICE ROWS READ    '
119500             WK-INVOICE-ROW-COUNT
119600     DISPLAY 'PbsTransferGen - INVOICE ROWS SELECTED '
119700             WK-INVOICE-SEL-COUNT
119800     DISPLAY 'PbsTransferGen - TRIP ROWS SELECTED    '
119900             WK-TRIP-SEL-COUNT
120000     DISPLAY 'PbsTransferGen - ROWS REJECTED         '
120100             WK-REJECT-COUNT
120200     .
120300
120400***************************************************************
120500****************** END OF PROGRAM SOURCE - TRANSFR1.CBL ********
120600***************************************************************
