000100*
000200*  COPYLIB-JIRASTAT.CPY
000300*  Working layout for one row of the Jira ticket-count export
000400*  and the in-memory table it is loaded into, keyed by exact
000500*  employee id (columns 2 and 7 of the semicolon file - see
000600*  230-LOAD-JIRA in ACTVRPT1; the columns in between are read
000700*  and discarded).
000800*  Put this file in the /COPYLIB directory.
000900*
001000*  Include with: 'COPY COPYLIB-JIRASTAT.' in WS.
001100*
001200 01  JIRASTAT-ROW.
001300     05 JIRASTAT-COL-0              PIC X(20).
001400     05 JIRASTAT-EMPLOYEE-ID        PIC X(20).
001500     05 JIRASTAT-COL-2              PIC X(20).
001600     05 JIRASTAT-COL-3              PIC X(20).
001700     05 JIRASTAT-COL-4              PIC X(20).
001800     05 JIRASTAT-COL-5              PIC X(20).
001900     05 JIRASTAT-TICKET-COUNT       PIC 9(9).
002000     05 FILLER                      PIC X(10).
002100
002200 01  WK-JIRASTAT-TABLE.
002300     05 WK-JIRASTAT-COUNT           PIC S9(4) COMP VALUE ZERO.
002400     05 FILLER                      PIC X(01) VALUE SPACE.
002500     05 WK-JIRASTAT-ENTRY OCCURS 500 TIMES.
002600         10  WK-JIRASTAT-EMPID      PIC X(20).
002700         10  WK-JIRASTAT-TICKETS    PIC 9(9).
